000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATENXT.
000400 AUTHOR. R T WOJCIK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/92.
000700 DATE-COMPILED. 03/12/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    DATENXT  --  ADD ONE CALENDAR DAY TO A CCYYMMDD DATE         *
001100*------------------------------------------------------------------*
001200*    CALLED REPEATEDLY BY HOTAVAIL TO STEP A DATE FORWARD ONE DAY *
001300*    AT A TIME - ONCE PER ITERATION OF 3100-CALC-MIN-AVAIL (THE   *
001400*    AVAILABILITY DATE-RANGE WALK) AND ONCE PER ITERATION OF      *
001500*    4100-BUILD-AVAIL-LIST (THE SEARCH DAYS-AHEAD WALK).  HANDLES *
001600*    MONTH-END AND YEAR-END ROLLOVER, INCLUDING THE FEBRUARY      *
001700*    LEAP-YEAR CASE.                                              *
001800*------------------------------------------------------------------*
001900*    MAINTENANCE LOG                                              *
002000*------------------------------------------------------------------*
002100*    DATE     BY   TICKET    DESCRIPTION                          *
002200*    -------- ---- --------- ------------------------------------ *
002300*    03/12/92 RTW  HK-0401   ORIGINAL PROGRAM.                    *
002400*    02/02/99 LMS  HK-0512   Y2K REVIEW - CCYY CARRIED AS A FULL  *
002500*                            4-DIGIT FIELD THROUGHOUT, YEAR-END   *
002600*                            ROLLOVER SIMPLY ADDS 1 TO CCYY.  NO  *
002700*                            WINDOWING LOGIC NEEDED, NO CHANGE.   *
002750*    04/02/11 MGR  HK-0651   THE LEAP-YEAR WORK FIELDS PULLED     *
002760*                            BACK OUT OF MISC-FIELDS TO STAND-    *
002770*                            ALONE 77-LEVEL ITEMS.                *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100*--------------------------------------------------------------*
003110*    CONFIGURATION SECTION - NO PRINTER/SORT DEVICES NEEDED BY  *
003120*    THIS SUBPROGRAM AND NO CLASS TESTS, SO NO SPECIAL-NAMES    *
003130*    PARAGRAPH - SAME AS THE SHOP'S OTHER LINKAGE-ONLY CALLED   *
003135*    SUBPROGRAMS.                                               *
003140*--------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800*        NO SELECT/FD ENTRIES - THIS SUBPROGRAM NEVER OPENS A
003900*        FILE OF ITS OWN; ALL DATA ARRIVES ON THE USING PHRASE.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300*        EMPTY - SEE REMARK ABOVE.
004400
004500 WORKING-STORAGE SECTION.
004600*--------------------------------------------------------------*
004700*    DAYS-PER-MONTH LOOK-UP TABLE - FEBRUARY IS CARRIED AS 28   *
004800*    HERE AND BUMPED TO 29 IN-LINE WHEN 100-CHECK-LEAP-YEAR      *
004900*    SAYS THE YEAR QUALIFIES.  LOADED BY VALUE AT COMPILE TIME,  *
005000*    NEVER RE-WRITTEN AT RUN TIME.                               *
005100*--------------------------------------------------------------*
005200 01  WS-DAYS-IN-MONTH.
005300     05  FILLER                      PIC 9(02) VALUE 31.
005400     05  FILLER                      PIC 9(02) VALUE 28.
005500     05  FILLER                      PIC 9(02) VALUE 31.
005600     05  FILLER                      PIC 9(02) VALUE 30.
005700     05  FILLER                      PIC 9(02) VALUE 31.
005800     05  FILLER                      PIC 9(02) VALUE 30.
005900     05  FILLER                      PIC 9(02) VALUE 31.
006000     05  FILLER                      PIC 9(02) VALUE 31.
006100     05  FILLER                      PIC 9(02) VALUE 30.
006200     05  FILLER                      PIC 9(02) VALUE 31.
006300     05  FILLER                      PIC 9(02) VALUE 30.
006400     05  FILLER                      PIC 9(02) VALUE 31.
006500*        TABLE VIEW OF THE ABOVE, SUBSCRIPTED BY MONTH NUMBER
006600*        1-12 SO THE PROCEDURE DIVISION CAN SAY
006700*        WS-DIM-ENTRY(DN-IN-MM) INSTEAD OF A 12-WAY IF/EVALUATE.
006800 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH.
006900     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.
007000*        MAXIMUM VALID DAY FOR THE INPUT DATE'S MONTH, AFTER THE
007100*        FEBRUARY-IN-A-LEAP-YEAR ADJUSTMENT IS APPLIED.
007200 77  WS-MAX-DAY-THIS-MONTH           PIC 9(02) COMP.
007300*        "Y" WHEN 100-CHECK-LEAP-YEAR HAS DETERMINED THE INPUT
007400*        YEAR IS A LEAP YEAR, RESET TO "N" ON EVERY CALL.
007500 77  WS-LEAP-YEAR-SW                 PIC X(01) VALUE "N".
007600     88  LEAP-YEAR                   VALUE "Y".
007700*        THROWAWAY QUOTIENT FROM THE DIVIDE STATEMENTS IN
007800*        100-CHECK-LEAP-YEAR - ONLY THE REMAINDER MATTERS.
007900 77  WS-QUOTIENT                     PIC 9(06) COMP.
008000*        REMAINDER FROM THOSE SAME DIVIDES - DRIVES THE 400/100/4
008100*        LEAP-YEAR TEST.
008200 77  WS-REMAINDER                    PIC 9(04) COMP.
008300
008400 LINKAGE SECTION.
008500*--------------------------------------------------------------*
008600*    ONE DATE IN, ONE DATE OUT - THE CALLER OWNS BOTH AREAS.    *
008700*--------------------------------------------------------------*
008800*        THE DATE TO STEP FORWARD ONE CALENDAR DAY.
008900 01  DN-DATE-IN                      PIC 9(08).
009000*        DATE-PART BREAKDOWN OF DN-DATE-IN, USED THROUGHOUT THE
009100*        PROCEDURE DIVISION IN PLACE OF UNSTRING/REFERENCE
009200*        MODIFICATION ON THE 8-DIGIT FIELD.
009300 01  DN-DATE-IN-X REDEFINES DN-DATE-IN.
009400     05  DN-IN-CCYY                  PIC 9(04).
009500     05  DN-IN-MM                    PIC 9(02).
009600     05  DN-IN-DD                    PIC 9(02).
009700*        DN-DATE-IN PLUS ONE CALENDAR DAY, HANDED BACK TO THE
009800*        CALLER.  INITIALIZED FROM DN-DATE-IN SO ONLY THE FIELD
009900*        THAT ACTUALLY CHANGES NEEDS TO BE TOUCHED.
010000 01  DN-DATE-OUT                     PIC 9(08).
010100*        DATE-PART BREAKDOWN OF DN-DATE-OUT - THE PROCEDURE
010200*        DIVISION MOVES INTO THESE SUBFIELDS RATHER THAN
010300*        RECOMPUTING THE WHOLE 8-DIGIT NUMBER.
010400 01  DN-DATE-OUT-X REDEFINES DN-DATE-OUT.
010500     05  DN-OUT-CCYY                 PIC 9(04).
010600     05  DN-OUT-MM                   PIC 9(02).
010700     05  DN-OUT-DD                   PIC 9(02).
010800
010900*--------------------------------------------------------------*
011000*    MAINLINE - COPY IN TO OUT, THEN ADVANCE THE DAY PART       *
011100*    ONLY - MONTH/YEAR ROLL OVER ONLY WHEN THE DAY WOULD GO      *
011200*    PAST THE END OF THE MONTH.                                 *
011300*--------------------------------------------------------------*
011400 PROCEDURE DIVISION USING DN-DATE-IN, DN-DATE-OUT.
011410*        START FROM THE INPUT DATE - ONLY THE DAY (AND, ON A
011420*        ROLLOVER, THE MONTH AND/OR YEAR) SUBFIELDS GET
011430*        OVERWRITTEN BELOW.
011500     MOVE DN-DATE-IN TO DN-DATE-OUT.
011600     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
011650*        LOOK UP THE PLAIN (NON-LEAP) DAY COUNT FOR THE INPUT
011660*        DATE'S MONTH BEFORE THE FEBRUARY SPECIAL CASE BELOW.
011700     MOVE WS-DIM-ENTRY(DN-IN-MM) TO WS-MAX-DAY-THIS-MONTH.
011800*        FEBRUARY IN A LEAP YEAR GETS A 29TH DAY THE TABLE
011900*        DOESN'T CARRY.
012000     IF DN-IN-MM = 2 AND LEAP-YEAR
012100         MOVE 29 TO WS-MAX-DAY-THIS-MONTH.
012150
012160     PERFORM 0150-ADVANCE-DAY THRU 0150-EXIT.
012170
014000     GOBACK.
014100
014150*--------------------------------------------------------------*
014160*    0150-ADVANCE-DAY - BUMP THE DAY, ROLLING INTO THE MONTH    *
014170*    AND, WHEN DECEMBER JUST ENDED, INTO THE YEAR.              *
014180*--------------------------------------------------------------*
014190 0150-ADVANCE-DAY.
014200*        STILL ROOM IN THIS MONTH - JUST BUMP THE DAY.
014210     IF DN-IN-DD < WS-MAX-DAY-THIS-MONTH
014220         ADD 1 TO DN-OUT-DD
014230         GO TO 0150-EXIT.
014240*
014250*        END OF THE MONTH - ROLL THE DAY BACK TO 1 AND CARRY
014260*        INTO THE MONTH.
014270     MOVE 1 TO DN-OUT-DD.
014280     IF DN-IN-MM < 12
014290         ADD 1 TO DN-OUT-MM
014300         GO TO 0150-EXIT.
014310*
014320*        DECEMBER JUST ENDED - ROLL THE MONTH BACK TO JANUARY
014330*        AND CARRY INTO THE YEAR.
014340     MOVE 1 TO DN-OUT-MM.
014350     ADD 1 TO DN-OUT-CCYY.
014360 0150-EXIT.
014370     EXIT.
014400
014420*--------------------------------------------------------------*
014430*    100-CHECK-LEAP-YEAR - SETS LEAP-YEAR 88 ON OR OFF          *
014440*--------------------------------------------------------------*
014500 100-CHECK-LEAP-YEAR.
014600*        LEAP YEAR IFF DIVISIBLE BY 400, OR DIVISIBLE BY 4 AND
014700*        NOT DIVISIBLE BY 100 - DONE BY HAND, NO INTRINSIC MOD.
014750*        THE 400-YEAR CASE IS CHECKED FIRST SINCE IT SETTLES THE
014760*        QUESTION OUTRIGHT - NO NEED TO FALL THROUGH TO THE
014770*        100/4 TESTS WHEN IT HITS.
014800     MOVE "N" TO WS-LEAP-YEAR-SW.
014900     DIVIDE DN-IN-CCYY BY 400 GIVING WS-QUOTIENT
015000         REMAINDER WS-REMAINDER.
015100     IF WS-REMAINDER = ZERO
015200         MOVE "Y" TO WS-LEAP-YEAR-SW
015250         GO TO 100-EXIT.
015300*
015400*        NOT DIVISIBLE BY 400 - FALL BACK TO THE DIVISIBLE-BY-4-
015450*        BUT-NOT-BY-100 RULE.
015600     DIVIDE DN-IN-CCYY BY 100 GIVING WS-QUOTIENT
015700         REMAINDER WS-REMAINDER.
015750     IF WS-REMAINDER = ZERO
015760         GO TO 100-EXIT.
015800*
015900     DIVIDE DN-IN-CCYY BY 4 GIVING WS-QUOTIENT
016000         REMAINDER WS-REMAINDER.
016100     IF WS-REMAINDER = ZERO
016200         MOVE "Y" TO WS-LEAP-YEAR-SW.
016600 100-EXIT.
016700     EXIT.
