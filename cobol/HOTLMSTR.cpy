000100******************************************************************
000200*    HOTLMSTR  --  HOTEL / ROOM INVENTORY MASTER RECORD           *
000300*------------------------------------------------------------------*
000400*    ONE OCCURRENCE PER HOTEL IN THE CHAIN.  CARRIES THE ROOM-TYPE*
000500*    CATALOGUE (DESCRIPTIVE ONLY) AND THE PHYSICAL ROOM INVENTORY *
000600*    (ONE ENTRY PER ROOM) FOR THAT HOTEL.  THE RECORD IS VARIABLE *
000700*    LENGTH - THE ROOM TABLE, WHICH MUST BE THE LAST ITEM IN THE  *
000800*    RECORD, IS GOVERNED BY HM-ROOM-COUNT (SEE THE FD'S RECORD IS *
000900*    VARYING CLAUSE IN HOTAVAIL).  THE ROOM-TYPE TABLE ABOVE IT   *
001000*    IS A FIXED OCCURS - IT CANNOT ITSELF VARY BECAUSE MORE FIXED-*
001100*    POSITION FIELDS FOLLOW IT IN THE RECORD.  THE FILE IS READ   *
001200*    ONCE AT STARTUP AND HELD ENTIRELY IN WORKING STORAGE AS A    *
001300*    FLATTER SUMMARY TABLE (SEE HT-HOTEL-TABLE) - THERE IS NO     *
001400*    RANDOM ACCESS TO THIS FILE AT RUN TIME.                      *
001500*------------------------------------------------------------------*
001600*    MAINTENANCE LOG                                              *
001700*------------------------------------------------------------------*
001800*    DATE     BY   TICKET    DESCRIPTION                          *
001900*    -------- ---- --------- ------------------------------------ *
002000*    03/11/92 RTW  HK-0401   ORIGINAL COPYBOOK FOR HOTEL CHAIN     *
002100*                            AVAILABILITY SUBSYSTEM.               *
002200*    08/14/95 RTW  HK-0477   RAISED MAX ROOM-TYPE-TABLE OCCURS    *
002300*                            FROM 6 TO 10 - RESORT PROPERTIES     *
002400*                            CARRY MORE CATEGORIES THAN CITY INNS.*
002500*    02/02/99 LMS  HK-0512   Y2K - NO DATE FIELDS IN THIS RECORD, *
002600*                            REVIEWED AND SIGNED OFF, NO CHANGE.  *
002700*    06/30/03 JKH  HK-0561   RAISED MAX ROOM TABLE OCCURS FROM 200*
002800*                            TO 300 FOR THE CONVENTION-CENTER     *
002900*                            PROPERTIES PICKED UP IN THE MERGER.  *
003000******************************************************************
003100 01  HOTEL-RECORD.
003200     05  HM-HOTEL-ID                 PIC X(10).
003300     05  HM-HOTEL-NAME               PIC X(40).
003400     05  FILLER                      PIC X(08).
003500*--------------------------------------------------------------*
003600*    ROOM-TYPE CATALOGUE - DESCRIPTIVE ENTRIES ONLY.  NOT USED  *
003700*    IN ANY AVAILABILITY ARITHMETIC - THE ARITHMETIC WORKS OFF  *
003800*    THE ROOM TABLE BELOW, GROUPED BY HM-RM-ROOM-TYPE.          *
003900*--------------------------------------------------------------*
004000     05  HM-ROOM-TYPE-COUNT          PIC 9(02).
004100     05  HM-ROOM-TYPE-TABLE OCCURS 10 TIMES
004200             INDEXED BY HM-RT-IDX.
004300         10  HM-RT-CODE              PIC X(10).
004400         10  HM-RT-DESCRIPTION       PIC X(40).
004500         10  HM-RT-AMENITIES         PIC X(80).
004600         10  HM-RT-FEATURES          PIC X(80).
004700         10  FILLER                  PIC X(10).
004800*--------------------------------------------------------------*
004900*    PHYSICAL ROOM INVENTORY - ONE ENTRY PER ROOM.  TOTAL ROOMS *
005000*    OF A GIVEN TYPE AT THIS HOTEL IS THE COUNT OF ENTRIES BELOW*
005100*    WHOSE HM-RM-ROOM-TYPE MATCHES - COMPUTED ONCE AT LOAD TIME *
005200*    INTO HT-RT-ROOMS (SEE HOTAVAIL 1100-LOAD-HOTEL-TABLE).      *
005300*    MUST REMAIN THE LAST ITEM IN THE RECORD - SEE BANNER ABOVE. *
005400*--------------------------------------------------------------*
005500     05  HM-ROOM-COUNT               PIC 9(03).
005600     05  HM-ROOM-TABLE
005700             OCCURS 1 TO 300 TIMES DEPENDING ON HM-ROOM-COUNT
005800             INDEXED BY HM-RM-IDX.
005900         10  HM-RM-ROOM-TYPE         PIC X(10).
006000         10  HM-RM-ROOM-ID           PIC X(10).
