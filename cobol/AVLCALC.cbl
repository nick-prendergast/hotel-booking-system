000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AVLCALC.
000400 AUTHOR. R T WOJCIK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/92.
000700 DATE-COMPILED. 03/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    AVLCALC  --  SINGLE-DATE ROOM AVAILABILITY CALCULATION       *
001100*------------------------------------------------------------------*
001200*    GIVEN A HOTEL, ROOM TYPE, ONE CALENDAR DATE, AND THE TOTAL    *
001300*    ROOMS OF THAT TYPE AT THAT HOTEL (ALREADY LOOKED UP BY THE    *
001400*    CALLER), COUNTS HOW MANY BOOKINGS ON THE IN-MEMORY BOOKING    *
001500*    TABLE COVER THAT DATE FOR THAT HOTEL/ROOM TYPE AND RETURNS    *
001600*    TOTAL ROOMS MINUS THAT COUNT.  PLAIN INTEGER SUBTRACTION -    *
001700*    NO ROUNDING, NO CLAMPING TO ZERO.  A HOTEL CAN BE OVERBOOKED; *
001800*    THE RESULT COMES BACK NEGATIVE AND THE CALLER REPORTS IT AS-  *
001900*    IS.  CALLED ONCE PER CALENDAR DAY BY HOTAVAIL - ONCE PER DAY  *
002000*    OF AN AVAILABILITY DATE RANGE (3100-CALC-MIN-AVAIL) AND ONCE  *
002100*    PER DAY OF A SEARCH WINDOW (4100-BUILD-AVAIL-LIST).           *
002200*------------------------------------------------------------------*
002300*    A BOOKING COVERS DATE D IFF D >= ARRIVAL AND D < DEPARTURE -  *
002400*    THE DEPARTURE DATE ITSELF IS FREE (GUEST HAS CHECKED OUT).    *
002500*------------------------------------------------------------------*
002600*    MAINTENANCE LOG                                              *
002700*------------------------------------------------------------------*
002800*    DATE     BY   TICKET    DESCRIPTION                          *
002900*    -------- ---- --------- ------------------------------------ *
003000*    03/14/92 RTW  HK-0401   ORIGINAL PROGRAM.                    *
003100*    08/14/95 RTW  HK-0477   RAISED MAX BOOKING TABLE OCCURS FROM *
003200*                            1000 TO 2000 - CHAIN-WIDE PEAK-SEASON*
003300*                            VOLUMES OUTGREW THE ORIGINAL BOUND.  *
003400*    02/02/99 LMS  HK-0512   Y2K - DATE COMPARISONS ARE STRAIGHT  *
003500*                            NUMERIC, ALREADY CENTURY-AWARE.  NO  *
003600*                            CHANGE.  REVIEWED AND SIGNED OFF.    *
003650*    04/02/11 MGR  HK-0651   WS-BOOKED-COUNT PULLED BACK OUT OF   *
003660*                            THE FIRST 01-LEVEL GROUP TO A        *
003670*                            STAND-ALONE 77-LEVEL ITEM, MATCHING  *
003680*                            HOW THIS SHOP DECLARES A LONE        *
003690*                            WORKING COUNTER IN A SMALL           *
003695*                            SUBPROGRAM LIKE THIS ONE.            *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000*--------------------------------------------------------------*
004010*    CONFIGURATION SECTION - NO PRINTER/SORT DEVICES NEEDED BY  *
004020*    THIS SUBPROGRAM AND NO CLASS TESTS, SO NO SPECIAL-NAMES    *
004030*    PARAGRAPH - SAME AS THE SHOP'S OTHER LINKAGE-ONLY CALLED   *
004040*    SUBPROGRAMS.                                               *
004050*--------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700*        NO SELECT/FD ENTRIES - THIS SUBPROGRAM NEVER OPENS A
004800*        FILE OF ITS OWN; ALL DATA ARRIVES ON THE USING PHRASE.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*        EMPTY - SEE REMARK ABOVE.
005300
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------*
005600*    THE ONLY WORKING-STORAGE THIS PROGRAM OWNS IS A SINGLE     *
005700*    RUNNING COUNTER - EVERYTHING ELSE IT TOUCHES LIVES IN THE  *
005800*    CALLER'S STORAGE AND ARRIVES THROUGH THE LINKAGE SECTION.  *
005900*--------------------------------------------------------------*
006000*        COUNT OF BOOKING-TABLE ROWS FOUND TO COVER THE TARGET
006100*        DATE FOR THIS HOTEL/ROOM-TYPE PAIR - RESET TO ZERO AT
006200*        THE TOP OF EVERY CALL, ACCUMULATED BY 0100-SCAN-BOOKINGS.
006300 77  WS-BOOKED-COUNT                 PIC S9(05) COMP.
006400
006500 LINKAGE SECTION.
006600*--------------------------------------------------------------*
006700*    ARGUMENTS PASSED DOWN FROM HOTAVAIL'S PROCEDURE DIVISION   *
006800*    USING PHRASE, IN THE SAME ORDER THEY APPEAR ON THE CALL.   *
006900*--------------------------------------------------------------*
007000*        HOTEL ID KEY, AS PASSED BY THE CALLER'S WS-CMD-HOTEL-ID.
007100 01  AV-HOTEL-ID                     PIC X(10).
007200*        ROOM-TYPE CODE, AS PASSED BY THE CALLER'S WS-CMD-ROOM-TYPE.
007300 01  AV-ROOM-TYPE                    PIC X(10).
007400*        THE ONE CALENDAR DAY THIS CALL IS PRICING OUT - CCYYMMDD.
007500 01  AV-TARGET-DATE                  PIC 9(08).
007600*        DATE-PART BREAKDOWN OF AV-TARGET-DATE - NOT CURRENTLY
007700*        REFERENCED BY THIS PROGRAM'S OWN LOGIC, BUT CARRIED SO
007800*        A FUTURE CALLER CAN PASS THE SAME AREA TO A DATE ROUTINE
007900*        WITHOUT AN EXTRA REDEFINES OF ITS OWN - SHOP HABIT.
008000 01  AV-TARGET-DATE-X REDEFINES AV-TARGET-DATE.
008100     05  AV-TGT-CCYY                 PIC 9(04).
008200     05  AV-TGT-MM                   PIC 9(02).
008300     05  AV-TGT-DD                   PIC 9(02).
008400*        TOTAL ROOMS OF THIS TYPE AT THIS HOTEL - ALREADY LOOKED
008500*        UP BY THE CALLER FROM THE HOTEL-TABLE ROOM-TYPE ENTRY.
008600 01  AV-TOTAL-ROOMS                  PIC 9(03) COMP.
008700*        NUMBER OF ROWS ACTUALLY IN USE IN AV-BOOKING-TABLE BELOW
008800*        - THE TABLE ITSELF IS OCCURS 2000 BUT USUALLY ONLY PART
008900*        FULL, SO EVERY SCAN OF IT IS BOUNDED BY THIS COUNT, NOT
009000*        BY THE OCCURS CLAUSE.
009100 01  AV-BOOKING-COUNT                PIC 9(05) COMP.
009200*        THE FULL IN-MEMORY BOOKING TABLE, LOADED ONCE AT
009300*        START-UP BY HOTAVAIL'S 1200-LOAD-BOOKING-TABLE AND
009400*        PASSED BY REFERENCE TO EVERY CALL MADE THIS RUN.
009500 01  AV-BOOKING-TABLE.
009600     05  AV-BK-ENTRY OCCURS 2000 TIMES INDEXED BY AV-BK-IDX.
009700*                HOTEL THIS BOOKING BELONGS TO.
009800         10  AV-BK-HOTEL-ID          PIC X(10).
009900*                ROOM TYPE THIS BOOKING OCCUPIES.
010000         10  AV-BK-ROOM-TYPE         PIC X(10).
010100*                RATE QUOTED AT BOOKING TIME - CARRIED THROUGH
010200*                BUT NOT NEEDED BY THE AVAILABILITY ARITHMETIC.
010300         10  AV-BK-ROOM-RATE         PIC X(20).
010400*                FIRST NIGHT OF THE STAY - THE BOOKING COVERS
010500*                THIS DATE.
010600         10  AV-BK-ARRIVAL           PIC 9(08).
010700*                DATE-PART BREAKDOWN OF AV-BK-ARRIVAL, CARRIED
010800*                FOR THE SAME FUTURE-CALLER REASON AS ABOVE.
010900         10  AV-BK-ARRIVAL-X REDEFINES AV-BK-ARRIVAL.
011000             15  AV-BK-ARR-CCYY      PIC 9(04).
011100             15  AV-BK-ARR-MM        PIC 9(02).
011200             15  AV-BK-ARR-DD        PIC 9(02).
011300*                LAST NIGHT PLUS ONE - CHECK-OUT DAY.  THE
011400*                BOOKING DOES NOT COVER THIS DATE.
011500         10  AV-BK-DEPARTURE         PIC 9(08).
011600         10  AV-BK-DEPARTURE-X REDEFINES AV-BK-DEPARTURE.
011700             15  AV-BK-DEP-CCYY      PIC 9(04).
011800             15  AV-BK-DEP-MM        PIC 9(02).
011900             15  AV-BK-DEP-DD        PIC 9(02).
012000*                UNUSED PAD TO THE ROW WIDTH - ROOM FOR A LATER
012100*                FIELD WITHOUT RESIZING THE WHOLE TABLE.
012200         10  FILLER                  PIC X(20).
012300*        RESULT GIVEN BACK TO THE CALLER - TOTAL ROOMS MINUS THE
012400*        OVERLAPPING-BOOKING COUNT.  CAN GO NEGATIVE; THE CALLER
012500*        DECIDES WHAT TO DO WITH AN OVERBOOKED FIGURE.
012600 01  AV-AVAILABILITY                 PIC S9(05) COMP-3.
012700
012800*--------------------------------------------------------------*
012900*    MAINLINE - SCAN THE BOOKING TABLE ONCE, THEN SUBTRACT      *
013000*--------------------------------------------------------------*
013100 PROCEDURE DIVISION USING AV-HOTEL-ID, AV-ROOM-TYPE,
013200         AV-TARGET-DATE, AV-TOTAL-ROOMS, AV-BOOKING-COUNT,
013300         AV-BOOKING-TABLE, AV-AVAILABILITY.
013400     MOVE ZERO TO WS-BOOKED-COUNT.
013500
013600*        SKIP THE SCAN ENTIRELY WHEN THE TABLE IS EMPTY - A
013700*        BOUNDED PERFORM VARYING WOULD SIMPLY NOT EXECUTE ITS
013800*        BODY IN THAT CASE ANYWAY, BUT THE SHOP LIKES AN
013900*        EXPLICIT GUARD ON ZERO-ROW TABLES.
014000     IF AV-BOOKING-COUNT > ZERO
014100         PERFORM 0100-SCAN-BOOKINGS THRU 0100-EXIT
014200             VARYING AV-BK-IDX FROM 1 BY 1
014300             UNTIL AV-BK-IDX > AV-BOOKING-COUNT.
014500
014600*        PLAIN SUBTRACTION - NO ROUNDING, NO FLOOR AT ZERO.
014700     COMPUTE AV-AVAILABILITY = AV-TOTAL-ROOMS - WS-BOOKED-COUNT.
014800
014900     GOBACK.
015000
015100*--------------------------------------------------------------*
015200*    0100-SCAN-BOOKINGS - ONE BOOKING-TABLE ROW                 *
015300*    TESTS WHETHER THE CURRENT ROW IS FOR THIS HOTEL/ROOM TYPE  *
015400*    AND WHETHER IT COVERS AV-TARGET-DATE - ARRIVAL <= TARGET   *
015500*    < DEPARTURE, I.E. THE DEPARTURE DAY ITSELF IS FREE.        *
015600*--------------------------------------------------------------*
015700 0100-SCAN-BOOKINGS.
015800     IF AV-BK-HOTEL-ID(AV-BK-IDX)  = AV-HOTEL-ID
015900         AND AV-BK-ROOM-TYPE(AV-BK-IDX) = AV-ROOM-TYPE
016000         AND AV-TARGET-DATE >= AV-BK-ARRIVAL(AV-BK-IDX)
016100         AND AV-TARGET-DATE <  AV-BK-DEPARTURE(AV-BK-IDX)
016200             ADD 1 TO WS-BOOKED-COUNT.
016400 0100-EXIT.
016500     EXIT.
