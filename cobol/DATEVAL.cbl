000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATEVAL.
000400 AUTHOR. R T WOJCIK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/92.
000700 DATE-COMPILED. 03/11/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    DATEVAL  --  CALENDAR-DATE VALIDITY CHECK                    *
001100*------------------------------------------------------------------*
001200*    CALLED FROM HOTAVAIL (5200-VALIDATE-DATE-RANGE) TO CONFIRM    *
001300*    THAT AN 8-DIGIT CCYYMMDD ARGUMENT PARSED OFF AN AVAILABILITY  *
001400*    COMMAND LINE IS A DATE THAT ACTUALLY OCCURRED ON THE CALENDAR*
001500*    - MONTH 01-12, DAY VALID FOR THAT MONTH, FEBRUARY LEAP-YEAR  *
001600*    RULE APPLIED.  DOES NOT CHECK THAT THE DATE IS PAST, FUTURE, *
001700*    OR WITHIN ANY BUSINESS WINDOW - THAT IS THE CALLER'S JOB.    *
001800*------------------------------------------------------------------*
001900*    MAINTENANCE LOG                                              *
002000*------------------------------------------------------------------*
002100*    DATE     BY   TICKET    DESCRIPTION                          *
002200*    -------- ---- --------- ------------------------------------ *
002300*    03/11/92 RTW  HK-0401   ORIGINAL PROGRAM.                    *
002400*    02/02/99 LMS  HK-0512   Y2K REVIEW - CENTURY ALREADY CARRIED *
002500*                            AS PART OF THE 8-DIGIT FIELD, LEAP-  *
002600*                            YEAR TEST ALREADY CENTURY-AWARE (SEE *
002700*                            100-CHECK-LEAP-YEAR).  NO CHANGE.    *
002800*    06/30/03 JKH  HK-0561   RETURN-CD 3 ADDED FOR CCYY OF ZERO - *
002900*                            SURFACED BY A BLANK-FILLED TEST DATA *
003000*                            SET DURING THE MERGER CONVERSION.    *
003050*    04/02/11 MGR  HK-0651   THE LEAP-YEAR WORK FIELDS PULLED     *
003060*                            BACK OUT OF MISC-FIELDS TO STAND-    *
003070*                            ALONE 77-LEVEL ITEMS, MATCHING HOW   *
003080*                            THIS SHOP DECLARES A LONE WORKING    *
003085*                            COUNTER IN A SMALL SUBPROGRAM LIKE   *
003090*                            THIS ONE.                            *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003310*--------------------------------------------------------------*
003320*    CONFIGURATION SECTION - NO PRINTER/SORT DEVICES NEEDED BY  *
003330*    THIS SUBPROGRAM AND NO CLASS TESTS, SO NO SPECIAL-NAMES    *
003340*    PARAGRAPH - SAME AS THE SHOP'S OTHER LINKAGE-ONLY CALLED   *
003345*    SUBPROGRAMS.                                               *
003350*--------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003750*        NO SELECT/FD ENTRIES - THIS SUBPROGRAM NEVER OPENS A
003760*        FILE OF ITS OWN; ALL DATA ARRIVES ON THE USING PHRASE.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004050*        EMPTY - SEE REMARK ABOVE.
004100
004200 WORKING-STORAGE SECTION.
004210*--------------------------------------------------------------*
004220*    DAYS-PER-MONTH LOOK-UP TABLE - FEBRUARY IS CARRIED AS 28   *
004230*    HERE AND BUMPED TO 29 IN-LINE WHEN 100-CHECK-LEAP-YEAR      *
004240*    SAYS THE YEAR QUALIFIES.  LOADED BY VALUE AT COMPILE TIME,  *
004250*    NEVER RE-WRITTEN AT RUN TIME.                               *
004260*--------------------------------------------------------------*
004300 01  WS-DAYS-IN-MONTH.
004400     05  FILLER                      PIC 9(02) VALUE 31.
004500     05  FILLER                      PIC 9(02) VALUE 28.
004600     05  FILLER                      PIC 9(02) VALUE 31.
004700     05  FILLER                      PIC 9(02) VALUE 30.
004800     05  FILLER                      PIC 9(02) VALUE 31.
004900     05  FILLER                      PIC 9(02) VALUE 30.
005000     05  FILLER                      PIC 9(02) VALUE 31.
005100     05  FILLER                      PIC 9(02) VALUE 31.
005200     05  FILLER                      PIC 9(02) VALUE 30.
005300     05  FILLER                      PIC 9(02) VALUE 31.
005400     05  FILLER                      PIC 9(02) VALUE 30.
005500     05  FILLER                      PIC 9(02) VALUE 31.
005550*        TABLE VIEW OF THE ABOVE, SUBSCRIPTED BY MONTH NUMBER
005560*        1-12 SO THE PROCEDURE DIVISION CAN SAY
005570*        WS-DIM-ENTRY(DV-MM) INSTEAD OF A 12-WAY IF/EVALUATE.
005600 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH.
005650     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.
005660*        MAXIMUM VALID DAY FOR THE INPUT DATE'S MONTH, AFTER THE
005670*        FEBRUARY-IN-A-LEAP-YEAR ADJUSTMENT IS APPLIED.
005700 77  WS-MAX-DAY-THIS-MONTH           PIC 9(02) COMP.
005720*        "Y" WHEN 100-CHECK-LEAP-YEAR HAS DETERMINED THE INPUT
005730*        YEAR IS A LEAP YEAR, RESET TO "N" ON EVERY CALL.
005750 77  WS-LEAP-YEAR-SW                 PIC X(01) VALUE "N".
005800     88  LEAP-YEAR                   VALUE "Y".
005820*        THROWAWAY QUOTIENT FROM THE DIVIDE STATEMENTS IN
005830*        100-CHECK-LEAP-YEAR - ONLY THE REMAINDER MATTERS.
005850 77  WS-QUOTIENT                     PIC 9(06) COMP.
005870*        REMAINDER FROM THOSE SAME DIVIDES - DRIVES THE 400/100/4
005880*        LEAP-YEAR TEST.
005900 77  WS-REMAINDER                    PIC 9(04) COMP.
005950
006000*--------------------------------------------------------------*
006100*    ONE DATE IN, ONE RETURN CODE OUT.                          *
006200*--------------------------------------------------------------*
006500 LINKAGE SECTION.
006550*        THE 8-DIGIT CANDIDATE DATE TO BE VALIDATED.
006600 01  DV-DATE-IN                      PIC 9(08).
006650*        DATE-PART BREAKDOWN OF DV-DATE-IN, USED THROUGHOUT THE
006660*        PROCEDURE DIVISION IN PLACE OF REFERENCE MODIFICATION
006670*        ON THE 8-DIGIT FIELD.
006700 01  DV-DATE-IN-X REDEFINES DV-DATE-IN.
006800     05  DV-CCYY                     PIC 9(04).
006805*        CENTURY/YEAR-OF-CENTURY SPLIT OF DV-CCYY - NOT
006806*        CURRENTLY NEEDED BY THIS PROGRAM'S OWN TESTS (WHICH
006807*        WORK ON THE FULL 4-DIGIT CCYY) BUT CARRIED FOR A
006808*        FUTURE CALLER THAT WANTS THE CENTURY ALONE WITHOUT AN
006809*        EXTRA BREAKDOWN OF ITS OWN - SHOP HABIT.
006810     05  DV-CCYY-X REDEFINES DV-CCYY.
006820         10  DV-CENTURY              PIC 9(02).
006830         10  DV-YY                   PIC 9(02).
006900     05  DV-MM                       PIC 9(02).
007000     05  DV-DD                       PIC 9(02).
007100 01  DV-RETURN-CD                    PIC S9(04) COMP.
007200*        0 = VALID CALENDAR DATE
007300*        1 = MONTH NOT IN RANGE 01-12
007400*        2 = DAY NOT VALID FOR THAT MONTH
007500*        3 = CENTURY/YEAR IS ZERO - LIKELY A BLANK-FILLED FIELD
007550
007600*--------------------------------------------------------------*
007610*    MAINLINE - ZERO/BLANK GUARD, THEN MONTH RANGE, THEN DAY    *
007620*    RANGE FOR THAT MONTH (LEAP-YEAR-ADJUSTED FOR FEBRUARY).    *
007630*    EACH CHECK RETURNS IMMEDIATELY ON FAILURE - NO POINT       *
007640*    TESTING THE DAY AGAINST A MONTH THAT WAS ALREADY BAD.      *
007650*--------------------------------------------------------------*
007700 PROCEDURE DIVISION USING DV-DATE-IN, DV-RETURN-CD.
007800     MOVE ZERO TO DV-RETURN-CD.
007850
007860*        HK-0561 - A BLANK-FILLED TEST-DATA FIELD MOVES INTO AN
007870*        8-DIGIT NUMERIC AS ALL ZEROS; CATCH IT HERE INSTEAD OF
007880*        LETTING IT FALL THROUGH AS "MONTH 00 IS INVALID".
007900     IF DV-CCYY = ZERO
008000         MOVE 3 TO DV-RETURN-CD
008100         GOBACK.
008300
008400     IF DV-MM < 1 OR DV-MM > 12
008500         MOVE 1 TO DV-RETURN-CD
008600         GOBACK.
008800
008900     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
009000     MOVE WS-DIM-ENTRY(DV-MM) TO WS-MAX-DAY-THIS-MONTH.
009050*        FEBRUARY IN A LEAP YEAR GETS A 29TH DAY THE TABLE
009060*        DOESN'T CARRY.
009100     IF DV-MM = 2 AND LEAP-YEAR
009200         MOVE 29 TO WS-MAX-DAY-THIS-MONTH.
009400
009500     IF DV-DD < 1 OR DV-DD > WS-MAX-DAY-THIS-MONTH
009600         MOVE 2 TO DV-RETURN-CD.
009800
009900     GOBACK.
010000
010100*--------------------------------------------------------------*
010150*    100-CHECK-LEAP-YEAR - SETS LEAP-YEAR 88 ON OR OFF          *
010160*--------------------------------------------------------------*
010200 100-CHECK-LEAP-YEAR.
010300*        LEAP YEAR IFF DIVISIBLE BY 400, OR DIVISIBLE BY 4 AND
010400*        NOT DIVISIBLE BY 100 - DONE BY HAND, NO INTRINSIC MOD.
010450*        THE 400-YEAR CASE IS CHECKED FIRST SINCE IT SETTLES THE
010460*        QUESTION OUTRIGHT - NO NEED TO FALL THROUGH TO THE
010470*        100/4 TESTS WHEN IT HITS.
010500     MOVE "N" TO WS-LEAP-YEAR-SW.
010600     DIVIDE DV-CCYY BY 400 GIVING WS-QUOTIENT
010700         REMAINDER WS-REMAINDER.
010750     IF WS-REMAINDER = ZERO
010800         MOVE "Y" TO WS-LEAP-YEAR-SW
010850         GO TO 100-EXIT.
010900*
011000*        NOT DIVISIBLE BY 400 - FALL BACK TO THE DIVISIBLE-BY-4-
011050*        BUT-NOT-BY-100 RULE.
011100     DIVIDE DV-CCYY BY 100 GIVING WS-QUOTIENT
011200         REMAINDER WS-REMAINDER.
011250     IF WS-REMAINDER = ZERO
011260         GO TO 100-EXIT.
011300*
011400     DIVIDE DV-CCYY BY 4 GIVING WS-QUOTIENT
011500         REMAINDER WS-REMAINDER.
011600     IF WS-REMAINDER = ZERO
011700         MOVE "Y" TO WS-LEAP-YEAR-SW.
012000 100-EXIT.
012100     EXIT.
