000100******************************************************************
000200*    ABNDREC  --  FATAL-ERROR / ABEND REPORT LINE                 *
000300*------------------------------------------------------------------*
000400*    WRITTEN TO SYSOUT JUST BEFORE A PROGRAM FORCES ITS OWN       *
000500*    ABEND (SEE 1900-ABEND-RTN).  ZERO-VAL/ONE-VAL ARE THE SHOP'S *
000600*    STANDARD "DIVIDE ZERO-VAL INTO ONE-VAL" DEVICE FOR FORCING A *
000700*    0C7 SO THE RUN SHOWS UP ABENDED IN THE SCHEDULER RATHER THAN *
000800*    COMPLETING WITH A NON-ZERO RETURN CODE NOBODY CHECKS.        *
000900*------------------------------------------------------------------*
001000*    MAINTENANCE LOG                                              *
001100*------------------------------------------------------------------*
001200*    DATE     BY   TICKET    DESCRIPTION                          *
001300*    -------- ---- --------- ------------------------------------ *
001400*    03/11/92 RTW  HK-0401   ORIGINAL COPYBOOK, LIFTED FROM THE   *
001500*                            SHOP'S STANDARD BATCH-JOB ABEND      *
001550*                            PATTERN USED ON OTHER RUNS.          *
001600******************************************************************
001700 01  ABEND-REC.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  PARA-NAME                   PIC X(30) VALUE SPACES.
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  ABEND-REASON                PIC X(50) VALUE SPACES.
002200     05  FILLER                      PIC X(01) VALUE SPACE.
002300     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
002600     05  FILLER                      PIC X(15) VALUE SPACES.
002700     05  ZERO-VAL                    PIC S9(04) COMP VALUE ZERO.
002800     05  ONE-VAL                     PIC S9(04) COMP VALUE +1.
