000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CONSRNG.
000400 AUTHOR. R T WOJCIK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/92.
000700 DATE-COMPILED. 03/18/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CONSRNG  --  CONSOLIDATE A PER-DAY AVAILABILITY TABLE INTO   *
001100*                 CONTIGUOUS DATE RANGES (CONTROL BREAK)          *
001200*------------------------------------------------------------------*
001300*    CALLED BY HOTAVAIL (4200-CONSOLIDATE-RANGES) AFTER THE       *
001400*    SEARCH COMMAND HAS BUILT A DAY-BY-DAY AVAILABILITY TABLE     *
001500*    (ZERO/NEGATIVE DAYS ALREADY DROPPED BY THE CALLER).  WALKS   *
001600*    THE TABLE ONCE, TREATING THE AVAILABILITY FIGURE AS THE      *
001700*    "TOTAL" BEING CARRIED FORWARD ACROSS THE BREAK - A RUN       *
001800*    CONTINUES WHILE THE NEXT DAY IS EXACTLY ONE CALENDAR DAY     *
001900*    LATER THAN THE PREVIOUS ONE AND CARRIES THE SAME AVAILABILITY*
002000*    FIGURE.  ON ANY BREAK (DATE GAP OR AVAILABILITY CHANGE) THE  *
002100*    OPEN RUN IS CLOSED OUT AS ONE RANGE AND A NEW RUN IS STARTED *
002200*    AT THE BREAKING DAY.  THE FINAL OPEN RUN IS FLUSHED AFTER    *
002300*    THE TABLE IS EXHAUSTED.                                      *
002400*------------------------------------------------------------------*
002500*    MAINTENANCE LOG                                              *
002600*------------------------------------------------------------------*
002700*    DATE     BY   TICKET    DESCRIPTION                          *
002800*    -------- ---- --------- ------------------------------------ *
002900*    03/18/92 RTW  HK-0401   ORIGINAL PROGRAM.                    *
003000*    08/14/95 RTW  HK-0477   RAISED MAX DAY/RANGE TABLE OCCURS    *
003100*                            FROM 120 TO 400 - SEARCH WINDOW OF   *
003200*                            UP TO A YEAR NOW SUPPORTED.          *
003300*    02/02/99 LMS  HK-0512   Y2K REVIEW - DATE COMPARISONS ARE    *
003400*                            DELEGATED TO DATENXT, ALREADY        *
003500*                            CENTURY-AWARE.  NO CHANGE.           *
003550*    04/02/11 MGR  HK-0651   THE RUN-CONTROL FIELDS PULLED BACK   *
003560*                            OUT OF MISC-FIELDS TO STAND-ALONE    *
003570*                            77-LEVEL ITEMS.                      *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900*--------------------------------------------------------------*
003910*    CONFIGURATION SECTION - NO PRINTER/SORT DEVICES NEEDED BY  *
003920*    THIS SUBPROGRAM AND NO CLASS TESTS, SO NO SPECIAL-NAMES    *
003930*    PARAGRAPH - SAME AS THE SHOP'S OTHER LINKAGE-ONLY CALLED   *
003935*    SUBPROGRAMS.                                               *
003940*--------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600*        NO SELECT/FD ENTRIES - THIS SUBPROGRAM NEVER OPENS A
004700*        FILE OF ITS OWN; ALL DATA ARRIVES ON THE USING PHRASE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*        EMPTY - SEE REMARK ABOVE.
005200
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------*
005500*    RUN-IN-PROGRESS WORK AREA - TRACKS THE RANGE CURRENTLY     *
005600*    BEING BUILT AS THE DAY TABLE IS WALKED.  PULLED OUT TO     *
005700*    STAND-ALONE 77-LEVEL ITEMS PER HK-0651 ABOVE.              *
005800*--------------------------------------------------------------*
005900*        THE DATE 0100-PROCESS-ONE-DAY EXPECTS TO SEE NEXT IF THE
006000*        CURRENT RUN IS TO CONTINUE - ONE CALENDAR DAY PAST
006100*        WS-RUN-PREV-DATE, COMPUTED EACH TIME BY CALLING DATENXT.
006200 77  WS-EXPECTED-NEXT-DATE           PIC 9(08).
006300*        "Y" WHILE A RANGE IS CURRENTLY OPEN (BEING EXTENDED),
006400*        "N" BEFORE THE FIRST DAY AND RIGHT AFTER A RANGE CLOSES.
006500 77  WS-RUN-OPEN-SW                  PIC X(01) VALUE "N".
006600     88  RUN-IS-OPEN                 VALUE "Y".
006700*        FIRST DAY OF THE RUN CURRENTLY BEING BUILT - BECOMES
006800*        CR-RANGE-START WHEN THE RUN CLOSES.
006900 77  WS-RUN-START-DATE               PIC 9(08).
007000*        MOST RECENT DAY ADDED TO THE CURRENT RUN - BECOMES
007100*        CR-RANGE-END WHEN THE RUN CLOSES.
007200 77  WS-RUN-PREV-DATE                PIC 9(08).
007300*        AVAILABILITY FIGURE SHARED BY EVERY DAY IN THE CURRENT
007400*        RUN - A DAY WHOSE FIGURE DIFFERS BREAKS THE RUN.
007500 77  WS-RUN-AVAIL                    PIC S9(05) COMP-3.
007600
007700 LINKAGE SECTION.
007800*--------------------------------------------------------------*
007900*    INPUT: THE DAY-BY-DAY TABLE BUILT BY HOTAVAIL'S SEARCH     *
008000*    COMMAND PROCESSING (4100-BUILD-AVAIL-LIST).                *
008100*--------------------------------------------------------------*
008200*        NUMBER OF ROWS IN USE IN CR-DAY-TABLE BELOW - THE
008300*        TABLE IS OCCURS 400 BUT USUALLY ONLY PART FULL.
008400 01  CR-DAY-COUNT                    PIC 9(05) COMP.
008500 01  CR-DAY-TABLE.
008600     05  CR-DAY-ENTRY OCCURS 400 TIMES INDEXED BY CR-DAY-IDX.
008700*                ONE CALENDAR DAY OF THE SEARCH WINDOW.
008800         10  CR-DAY-DATE             PIC 9(08).
008900*                DATE-PART BREAKDOWN OF CR-DAY-DATE - NOT USED BY
009000*                THIS PROGRAM'S OWN COMPARISONS (THOSE ARE DONE
009100*                ON THE WHOLE 8-DIGIT FIGURE) BUT CARRIED FOR ANY
009200*                CALLER THAT WANTS THE PARTS WITHOUT ITS OWN
009300*                REDEFINES - SHOP HABIT.
009400         10  CR-DAY-DATE-X REDEFINES CR-DAY-DATE.
009500             15  CR-DAY-CCYY         PIC 9(04).
009600             15  CR-DAY-MM           PIC 9(02).
009700             15  CR-DAY-DD           PIC 9(02).
009800*                AVAILABLE-ROOM FIGURE FOR THIS DAY - ALREADY
009900*                COMPUTED BY AVLCALC, ZERO/NEGATIVE DAYS ALREADY
010000*                DROPPED BEFORE THIS TABLE WAS BUILT.
010100         10  CR-DAY-AVAIL            PIC S9(05) COMP-3.
010200*--------------------------------------------------------------*
010300*    OUTPUT: THE CONSOLIDATED RANGE TABLE THIS PROGRAM BUILDS.  *
010400*--------------------------------------------------------------*
010500*        NUMBER OF RANGES CLOSED OUT THIS CALL - RESET TO ZERO AT
010600*        THE TOP OF THE PROCEDURE DIVISION, ADDED TO BY
010700*        0900-CLOSE-RUN EACH TIME A RANGE IS FLUSHED.
010800 01  CR-RANGE-COUNT                  PIC 9(05) COMP.
010900 01  CR-RANGE-TABLE.
011000     05  CR-RANGE-ENTRY OCCURS 400 TIMES INDEXED BY CR-RNG-IDX.
011100*                FIRST DAY OF A CONSOLIDATED RUN.
011200         10  CR-RANGE-START          PIC 9(08).
011300         10  CR-RANGE-START-X REDEFINES CR-RANGE-START.
011400             15  CR-RNG-ST-CCYY      PIC 9(04).
011500             15  CR-RNG-ST-MM        PIC 9(02).
011600             15  CR-RNG-ST-DD        PIC 9(02).
011700*                LAST DAY OF A CONSOLIDATED RUN - MAY BE THE
011800*                SAME DAY AS CR-RANGE-START WHEN THE RUN IS ONE
011900*                DAY LONG.
012000         10  CR-RANGE-END            PIC 9(08).
012100         10  CR-RANGE-END-X REDEFINES CR-RANGE-END.
012200             15  CR-RNG-EN-CCYY      PIC 9(04).
012300             15  CR-RNG-EN-MM        PIC 9(02).
012400             15  CR-RNG-EN-DD        PIC 9(02).
012500*                AVAILABILITY FIGURE SHARED BY EVERY DAY IN THIS
012600*                RANGE.
012700         10  CR-RANGE-AVAIL          PIC S9(05) COMP-3.
012800
012900*--------------------------------------------------------------*
013000*    MAINLINE - WALK THE DAY TABLE ONCE, FLUSH THE LAST RUN     *
013100*--------------------------------------------------------------*
013200 PROCEDURE DIVISION USING CR-DAY-COUNT, CR-DAY-TABLE,
013300         CR-RANGE-COUNT, CR-RANGE-TABLE.
013400     MOVE ZERO TO CR-RANGE-COUNT.
013500     MOVE "N" TO WS-RUN-OPEN-SW.
013600
013700*        SKIP THE WALK ENTIRELY WHEN THE DAY TABLE IS EMPTY -
013800*        NO AVAILABLE DAYS MEANS NO RANGES TO REPORT.
013900     IF CR-DAY-COUNT > ZERO
014000         PERFORM 0100-PROCESS-ONE-DAY THRU 0100-EXIT
014100             VARYING CR-DAY-IDX FROM 1 BY 1
014200             UNTIL CR-DAY-IDX > CR-DAY-COUNT.
014400
014500*        THE LAST RUN BUILT NEVER SEES A BREAKING DAY TO CLOSE
014600*        IT OUT - FLUSH IT HERE AFTER THE TABLE IS EXHAUSTED.
014700     IF RUN-IS-OPEN
014800         PERFORM 0900-CLOSE-RUN THRU 0900-EXIT.
015000
015100     GOBACK.
015200
015300*--------------------------------------------------------------*
015400*    0100-PROCESS-ONE-DAY - ONE ROW OF THE DAY TABLE            *
015500*    NO RUN OPEN YET - START ONE.  A RUN ALREADY OPEN - EXTEND  *
015600*    IT IF THIS DAY IS CONSECUTIVE WITH THE SAME AVAILABILITY   *
015700*    FIGURE, OTHERWISE CLOSE THE OLD RUN AND OPEN A NEW ONE     *
015800*    STARTING HERE.                                             *
015900*--------------------------------------------------------------*
016000 0100-PROCESS-ONE-DAY.
016100     IF NOT RUN-IS-OPEN
016200         PERFORM 0200-OPEN-RUN THRU 0200-EXIT
016250         GO TO 0100-EXIT.
016300*
016400*                ASK DATENXT WHAT DAY WOULD FOLLOW THE RUN'S
016500*                LAST DAY - THAT IS THE ONLY DATE THAT KEEPS
016600*                THE RUN GOING.
016700     CALL "DATENXT" USING WS-RUN-PREV-DATE,
016800         WS-EXPECTED-NEXT-DATE.
016850*
016900     IF CR-DAY-DATE(CR-DAY-IDX) = WS-EXPECTED-NEXT-DATE
017000         AND CR-DAY-AVAIL(CR-DAY-IDX) = WS-RUN-AVAIL
017100         MOVE CR-DAY-DATE(CR-DAY-IDX) TO WS-RUN-PREV-DATE
017150         GO TO 0100-EXIT.
017200*
017300     PERFORM 0900-CLOSE-RUN THRU 0900-EXIT.
017400     PERFORM 0200-OPEN-RUN THRU 0200-EXIT.
017700 0100-EXIT.
017800     EXIT.
017900
018000*--------------------------------------------------------------*
018100*    0200-OPEN-RUN - START A NEW RUN AT THE CURRENT DAY         *
018200*--------------------------------------------------------------*
018300 0200-OPEN-RUN.
018400     MOVE CR-DAY-DATE(CR-DAY-IDX)  TO WS-RUN-START-DATE.
018500     MOVE CR-DAY-DATE(CR-DAY-IDX)  TO WS-RUN-PREV-DATE.
018600     MOVE CR-DAY-AVAIL(CR-DAY-IDX) TO WS-RUN-AVAIL.
018700     MOVE "Y" TO WS-RUN-OPEN-SW.
018800 0200-EXIT.
018900     EXIT.
019000
019100*--------------------------------------------------------------*
019200*    0900-CLOSE-RUN - FLUSH THE OPEN RUN TO CR-RANGE-TABLE      *
019300*--------------------------------------------------------------*
019400 0900-CLOSE-RUN.
019500     ADD 1 TO CR-RANGE-COUNT.
019600     MOVE WS-RUN-START-DATE TO CR-RANGE-START(CR-RANGE-COUNT).
019700     MOVE WS-RUN-PREV-DATE  TO CR-RANGE-END(CR-RANGE-COUNT).
019800     MOVE WS-RUN-AVAIL      TO CR-RANGE-AVAIL(CR-RANGE-COUNT).
019900     MOVE "N" TO WS-RUN-OPEN-SW.
020000 0900-EXIT.
020100     EXIT.
