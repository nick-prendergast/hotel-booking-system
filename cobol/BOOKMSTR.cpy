000100******************************************************************
000200*    BOOKMSTR  --  RESERVATION / BOOKING RECORD                   *
000300*------------------------------------------------------------------*
000400*    ONE OCCURRENCE PER RESERVATION ON THE BOOKING FILE.  THE     *
000500*    BOOKING FILE IS READ IN FULL AT STARTUP AND HELD IN WORKING  *
000600*    STORAGE AS A FLAT TABLE (BK-TABLE IN HOTAVAIL) - IT IS       *
000700*    SCANNED LINEARLY ON EVERY AVAILABILITY LOOK-UP, THERE IS NO  *
000800*    KEY OR INDEX BUILT AGAINST IT.                               *
000900*------------------------------------------------------------------*
001000*    A BOOKING OCCUPIES ONE ROOM OF BK-ROOM-TYPE AT BK-HOTEL-ID   *
001100*    FOR EVERY CALENDAR DATE D SUCH THAT                          *
001200*        D >= BK-ARRIVAL-DATE   AND   D < BK-DEPARTURE-DATE       *
001300*    - I.E. ARRIVAL DAY IS OCCUPIED, DEPARTURE DAY IS NOT (THE    *
001400*    GUEST HAS ALREADY CHECKED OUT THAT MORNING).                 *
001500*------------------------------------------------------------------*
001600*    MAINTENANCE LOG                                              *
001700*------------------------------------------------------------------*
001800*    DATE     BY   TICKET    DESCRIPTION                          *
001900*    -------- ---- --------- ------------------------------------ *
002000*    03/11/92 RTW  HK-0401   ORIGINAL COPYBOOK.                   *
002100*    11/02/96 RTW  HK-0489   ADDED BK-ROOM-RATE - RATE-PLAN LABEL *
002200*                            REQUESTED BY REVENUE MGMT, PURELY    *
002300*                            INFORMATIONAL, NOT COMPARED ANYWHERE.*
002400*    02/02/99 LMS  HK-0512   Y2K - ARRIVAL/DEPARTURE ALREADY CARRY*
002500*                            FULL 4-DIGIT CENTURY, NO CHANGE      *
002600*                            NEEDED.  REVIEWED AND SIGNED OFF.    *
002700******************************************************************
002800 01  BOOKING-RECORD.
002900     05  BK-HOTEL-ID                 PIC X(10).
003000     05  BK-ROOM-TYPE                PIC X(10).
003100     05  BK-ROOM-RATE                PIC X(20).
003200     05  BK-ARRIVAL-DATE             PIC 9(08).
003300*        BK-ARRIVAL-DATE BROKEN OUT AS CCYY/MM/DD FOR CALENDAR
003400*        EDITING AND DAY-STEPPING ARITHMETIC (SEE DATEVAL/DATENXT)
003500     05  BK-ARRIVAL-DATE-X REDEFINES BK-ARRIVAL-DATE.
003600         10  BK-ARR-CCYY             PIC 9(04).
003700         10  BK-ARR-MM               PIC 9(02).
003800         10  BK-ARR-DD               PIC 9(02).
003900     05  BK-DEPARTURE-DATE           PIC 9(08).
004000     05  BK-DEPARTURE-DATE-X REDEFINES BK-DEPARTURE-DATE.
004100         10  BK-DEP-CCYY             PIC 9(04).
004200         10  BK-DEP-MM               PIC 9(02).
004300         10  BK-DEP-DD               PIC 9(02).
004400     05  FILLER                      PIC X(20).
