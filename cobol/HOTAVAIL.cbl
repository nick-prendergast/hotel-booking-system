000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HOTAVAIL.
000400 AUTHOR. R T WOJCIK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/20/92.
000700 DATE-COMPILED. 03/20/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    HOTAVAIL  --  HOTEL CHAIN ROOM AVAILABILITY BATCH QUERY       *
001100*------------------------------------------------------------------*
001200*    LOADS THE HOTEL/ROOM-TYPE/ROOM MASTER (HOTEL-FILE) AND THE    *
001300*    RESERVATION FILE (BOOKING-FILE) ENTIRELY INTO WORKING STORAGE *
001400*    AT STARTUP, THEN READS ONE "COMMAND" PER RECORD FROM          *
001500*    COMMAND-FILE AND WRITES ONE ANSWER LINE PER COMMAND TO        *
001600*    REPORT-FILE.  TWO COMMAND SHAPES ARE RECOGNISED -             *
001700*        AVAILABILITY(HOTELID,DATERANGE,ROOMTYPE)                  *
001800*        SEARCH(HOTELID,DAYSAHEAD,ROOMTYPE)                        *
001900*    A BLANK COMMAND-FILE RECORD ENDS THE RUN.  THIS IS A PURE     *
002000*    QUERY JOB - NEITHER MASTER FILE IS EVER REWRITTEN.            *
002100*------------------------------------------------------------------*
002200*    MAINTENANCE LOG                                                *
002300*------------------------------------------------------------------*
002400*    DATE     BY   TICKET    DESCRIPTION                           *
002500*    -------- ---- --------- ------------------------------------ *
002600*    03/20/92 RTW  HK-0401   ORIGINAL PROGRAM - REPLACES THE       *
002700*                            FRONT-DESK AVAILABILITY BINDER LOOK-  *
002800*                            UP WITH A NIGHTLY BATCH QUERY JOB.    *
002900*    07/02/93 RTW  HK-0430   ADDED SEARCH COMMAND (FIND-DATES) -   *
003000*                            RESERVATIONS WANTS A "NEXT OPEN       *
003100*                            NIGHT" LIST, NOT JUST A YES/NO.       *
003200*    08/14/95 RTW  HK-0477   RAISED WS-HOTEL-TABLE/WS-BK-TABLE     *
003300*                            OCCURS TO MATCH HOTLMSTR/BOOKMSTR/    *
003400*                            AVLCALC BOUND INCREASES THIS TICKET.  *
003500*    11/02/96 RTW  HK-0489   DATE-RANGE AND SEARCH RESPONSE LINES  *
003600*                            NOW ECHO THE ROOM RATE LABEL ALONG    *
003700*                            WITH THE COUNT - BACKED OUT 12/03/96, *
003800*                            REVENUE MGMT WANTED COUNT ONLY.       *
003900*    02/02/99 LMS  HK-0512   Y2K REMEDIATION - ACCEPT FROM DATE    *
004000*                            ONLY RETURNS A 2-DIGIT YEAR ON THIS   *
004100*                            SHOP'S COMPILER.  ADDED 1050-GET-     *
004200*                            TODAYS-DATE WITH A 50/50 CENTURY      *
004300*                            WINDOW (YY<50 = 20XX, ELSE 19XX).     *
004400*                            WS-TODAY-DATE IS NOT CURRENTLY USED   *
004500*                            FOR ANYTHING BUSINESS-CRITICAL BUT    *
004600*                            WILL BE WHEN SEARCH GROWS A "FROM     *
004700*                            DATE" ARGUMENT (SEE HK-0530 BACKLOG). *
004800*    06/30/03 JKH  HK-0561   RAISED WS-HOTEL-TABLE/WS-BK-TABLE     *
004900*                            OCCURS AGAIN FOR THE MERGER - SEE     *
005000*                            HOTLMSTR/BOOKMSTR/AVLCALC SAME DATE.  *
005100*    06/30/03 JKH  HK-0562   SEARCH RESPONSE LINE WIDENED TO       *
005200*                            12000 BYTES - A FULL YEAR OF SINGLE-  *
005300*                            DAY RUNS (WORST CASE, AVAILABILITY    *
005400*                            FLIPPING EVERY NIGHT) NO LONGER       *
005500*                            TRUNCATES THE RESPONSE.               *
005600*    04/11/07 DCP  HK-0608   "DAYS AHEAD MUST BE POSITIVE" ERROR   *
005700*                            TEXT ADDED - PREVIOUSLY DAYSAHEAD OF  *
005800*                            ZERO FELL THROUGH TO AN EMPTY SEARCH  *
005900*                            RESPONSE LINE WITH NO EXPLANATION.    *
006000*    03/15/11 MGR  HK-0650   DATE-RANGE AND DAYS-AHEAD SHAPE ARE   *
006010*                            NOW CHECKED IN THE 2310/2320 SPLIT    *
006020*                            PARAGRAPHS, AHEAD OF THE HOTEL/ROOM-  *
006030*                            TYPE LOOK-UP - A BAD DATE RANGE OR    *
006040*                            DAYS-AHEAD ARGUMENT WAS COMING BACK   *
006050*                            "HOTEL NOT FOUND" INSTEAD OF "INVALID *
006060*                            COMMAND FORMAT" WHENEVER THE HOTEL ID *
006070*                            HAPPENED TO BE BOGUS TOO - RESERVATION*
006080*                            DESK COMPLAINED THE ERROR TEXT WAS    *
006090*                            MISLEADING THEM INTO CHECKING THE     *
006100*                            WRONG MASTER FILE.                    *
006110*    04/02/11 MGR  HK-0651   WS-HOTEL-COUNT, COMMANDS-READ AND THE *
006120*                            DAY/RANGE TABLE COUNTS PULLED BACK OUT*
006130*                            OF GROUP ITEMS TO STAND-ALONE 77-LEVEL*
006140*                            ENTRIES, MATCHING HOW THE REST OF THE *
006150*                            SHOP'S BATCH WORK CARRIES A SIMPLE    *
006160*                            COUNTER OR SWITCH - AUDIT NOTED WE'D  *
006170*                            DRIFTED AWAY FROM THAT HABIT ON THIS  *
006180*                            ONE.                                 *
006190*    09/19/14 TLB  HK-0699   ADDED EXPLANATORY COMMENT BLOCKS      *
006200*                            THROUGHOUT THIS PROGRAM - SHOP        *
006210*                            STANDARDS REVIEW FLAGGED HOTAVAIL AS  *
006220*                            TOO SPARSELY DOCUMENTED FOR A         *
006230*                            PROGRAM ITS SIZE.  NO LOGIC CHANGED.  *
006240******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500*--------------------------------------------------------------*
006600*    CONFIGURATION SECTION - COMPUTER NAMES ONLY.  THE COMMAND  *
006700*    ARGUMENT CHARACTER-SHAPE CHECKS FARTHER DOWN IN THE 5000   *
006800*    SERIES ARE DONE WITH PLAIN NUMERIC/ALPHABETIC CLASS TESTS  *
006900*    AND LITERAL CHARACTER COMPARES, NOT A SPECIAL-NAMES CLASS. *
007000*--------------------------------------------------------------*
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
008900*--------------------------------------------------------------*
009000*    INPUT-OUTPUT SECTION - FOUR SEQUENTIAL FILES: TWO MASTERS  *
009100*    READ ONCE AT STARTUP, ONE COMMAND-DRIVEN INPUT STREAM, AND *
009200*    ONE ANSWER-LINE REPORT OUTPUT.  ALL FOUR ARE INPUT OR      *
009300*    OUTPUT ONLY - THIS JOB NEVER OPENS A FILE I-O.             *
009400*--------------------------------------------------------------*
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700*        HOTEL/ROOM-TYPE/ROOM MASTER - VARIABLE LENGTH, ONE
009800*        RECORD PER HOTEL, LOADED WHOLE INTO WS-HOTEL-TABLE.
009900     SELECT HOTEL-FILE ASSIGN TO UT-S-HOTFILE
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS HFCODE.
010200*        RESERVATION MASTER - FIXED LENGTH, ONE RECORD PER
010300*        BOOKING, LOADED WHOLE INTO WS-BOOKING-TABLE.
010400     SELECT BOOKING-FILE ASSIGN TO UT-S-BKFILE
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS BFCODE.
010700*        ONE QUERY-LANGUAGE COMMAND PER 80-BYTE RECORD - A
010800*        BLANK RECORD IS THE END-OF-RUN SENTINEL.
010900     SELECT COMMAND-FILE ASSIGN TO UT-S-CMDFILE
011000         ACCESS MODE IS SEQUENTIAL
011100         FILE STATUS IS CFCODE.
011200*        ONE ANSWER OR ERROR LINE PER COMMAND PROCESSED.
011300     SELECT REPORT-FILE ASSIGN TO UT-S-RPTFILE
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS IS PFCODE.
011600
011700 DATA DIVISION.
011800*--------------------------------------------------------------*
011900*    FILE SECTION - RECORD LAYOUTS FOR THE FOUR FILES ABOVE.    *
012000*    THE TWO MASTER LAYOUTS COME FROM SHARED COPYBOOKS SO THE   *
012100*    SUBPROGRAMS THAT ALSO READ THIS SHOP'S MASTER DATA (NONE,  *
012200*    TODAY - BUT SEE HOTLMSTR/BOOKMSTR BANNERS) STAY IN STEP.   *
012300*--------------------------------------------------------------*
012400 FILE SECTION.
012500
012600*        VARIABLE-LENGTH HOTEL MASTER - RECORD SIZE DRIVES OFF
012700*        HM-ROOM-COUNT IN THE COPYBOOK.  SEE HOTLMSTR FOR THE
012800*        FULL 01 LEVEL LAYOUT, INCLUDING THE ROOM-TYPE AND ROOM
012900*        OCCURS TABLES THIS PROGRAM FLATTENS INTO WS-HOTEL-TABLE.
013000 FD  HOTEL-FILE
013100     RECORDING MODE IS V
013200     LABEL RECORDS ARE STANDARD
013300     RECORD IS VARYING IN SIZE FROM 2283 TO 8263 CHARACTERS
013400         DEPENDING ON HM-ROOM-COUNT
013500     DATA RECORD IS HOTEL-RECORD.
013600     COPY HOTLMSTR.
013700
013800*        FIXED-LENGTH BOOKING MASTER, ONE RESERVATION PER
013900*        RECORD.  SEE BOOKMSTR FOR THE FULL LAYOUT.
014000 FD  BOOKING-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 76 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS BOOKING-RECORD.
014600     COPY BOOKMSTR.
014700
014800*        COMMAND-FILE HAS NO SHOP COPYBOOK - IT IS PARSED
014900*        ENTIRELY IN WORKING-STORAGE (SEE WS-CMD-PARSE-FIELDS
015000*        AND THE 2000/2100/2200/2300 SERIES PARAGRAPHS BELOW),
015100*        SO THE FD RECORD HERE IS JUST AN UNSTRUCTURED 80-BYTE
015200*        LINE.
015300 FD  COMMAND-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 80 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS CMD-FILE-REC.
015900 01  CMD-FILE-REC                        PIC X(80).
016000
016100*        REPORT-FILE RECORD IS SIZED FOR THE WORST-CASE SEARCH
016200*        RESPONSE LINE (SEE HK-0562 ABOVE) - AVAILABILITY
016300*        RESPONSES ARE MUCH SHORTER AND JUST LEAVE THE REST OF
016400*        THE LINE AS TRAILING SPACES.
016500 FD  REPORT-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 12000 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS REPORT-REC.
017100 01  REPORT-REC                          PIC X(12000).
017200
017300 WORKING-STORAGE SECTION.
017400*--------------------------------------------------------------*
017500*    FILE STATUS / SWITCHES                                    *
017600*--------------------------------------------------------------*
017700*        ONE 2-BYTE STATUS FIELD PER FILE, EACH WITH ITS OWN
017800*        "-OK" CONDITION-NAME TESTED RIGHT AFTER EVERY OPEN.
017900 01  FILE-STATUS-CODES.
018000     05  HFCODE                          PIC X(02).
018100         88  HOTEL-FILE-OK                VALUE "00".
018200     05  BFCODE                          PIC X(02).
018300         88  BOOKING-FILE-OK              VALUE "00".
018400     05  CFCODE                          PIC X(02).
018500         88  COMMAND-FILE-OK              VALUE "00".
018600     05  PFCODE                          PIC X(02).
018700         88  REPORT-FILE-OK               VALUE "00".
018800
018900*        ONE-BYTE Y/N SWITCHES - THE SHOP'S USUAL STYLE, NO
019000*        88-LEVELS EXCEPT WHERE A CONDITION NAME READS BETTER
019100*        THAN THE RAW SWITCH (SEE FILE-STATUS-CODES ABOVE).
019200 01  WS-SWITCHES.
019300*        SET BY THE HOTEL-FILE/BOOKING-FILE/COMMAND-FILE READ
019400*        PARAGRAPHS WHEN THEIR RESPECTIVE AT END FIRES.
019500     05  WS-HOTEL-EOF-SW                 PIC X(01) VALUE "N".
019600     05  WS-BOOKING-EOF-SW               PIC X(01) VALUE "N".
019700     05  WS-COMMAND-EOF-SW               PIC X(01) VALUE "N".
019800*        SET BY 2000-MAINLINE-LOOP WHEN A BLANK COMMAND-FILE
019900*        RECORD IS SEEN - THE IN-BAND END-OF-RUN SENTINEL,
020000*        DISTINCT FROM THE PHYSICAL COMMAND-FILE AT END ABOVE.
020100     05  WS-END-OF-COMMANDS-SW           PIC X(01) VALUE "N".
020200*        SET BY 5000-FIND-HOTEL / 5100-FIND-ROOM-TYPE DURING
020300*        THE BOUNDED TABLE SCANS THAT LOOK UP A COMMAND'S
020400*        HOTEL ID AND ROOM TYPE AGAINST WS-HOTEL-TABLE.
020500     05  WS-HOTEL-FOUND-SW               PIC X(01) VALUE "N".
020600     05  WS-ROOMTYPE-FOUND-SW            PIC X(01) VALUE "N".
020700*        SET BY 5050-VALIDATE-WORD-CHARS - THE HOTEL-ID/
020800*        ROOM-TYPE CHARACTER-SHAPE CHECK.
020900     05  WS-WORDCHARS-OK-SW              PIC X(01) VALUE "Y".
021000*        SET BY 5400/5500 - THE DATE-RANGE/DAYS-AHEAD ARGUMENT
021100*        CHARACTER-SHAPE CHECK ADDED UNDER HK-0650 ABOVE.
021200     05  WS-SHAPE-OK-SW                  PIC X(01) VALUE "Y".
021300*        SET BY 3100-CALC-MIN-AVAIL'S DAY-BY-DAY LOOP WHEN
021400*        THE END OF THE AVAILABILITY COMMAND'S DATE RANGE IS
021500*        REACHED.
021600     05  WS-RANGE-DONE-SW                PIC X(01) VALUE "N".
021700
021800*        STAND-ALONE 77-LEVEL COUNTERS - SEE HK-0651 ABOVE.
021900*        WS-HOTEL-COUNT IS HOW MANY HOTELS ARE LOADED INTO
022000*        WS-HOTEL-TABLE; COMMANDS-READ IS A RUN-WIDE TALLY OF
022100*        COMMAND-FILE RECORDS SEEN, INCLUDING THE BLANK
022200*        SENTINEL RECORD, AND IS DISPLAYED AT 9900-CLEANUP.
022300 77  WS-HOTEL-COUNT                      PIC 9(03) COMP.
022400 77  COMMANDS-READ                       PIC 9(07) COMP.
022500*        REMAINING RUN-WIDE COUNTERS KEPT AS A GROUP, THE WAY
022600*        THIS PROGRAM HAS CARRIED THEM SINCE HK-0401 - ONLY
022700*        THE TWO ITEMS ABOVE WERE PULLED OUT UNDER HK-0651.
022800 01  COUNTERS-AND-ACCUMULATORS.
022900*        HOW MANY BOOKING-FILE RECORDS ARE LOADED INTO
023000*        WS-BOOKING-TABLE - ALSO PASSED TO AVLCALC AS ITS
023100*        AV-BOOKING-COUNT ARGUMENT ON EVERY CALL.
023200     05  WS-BOOKING-COUNT                PIC 9(05) COMP.
023300*        COMMANDS THAT PRODUCED A REPORT-FILE ANSWER LINE VS.
023400*        COMMANDS THAT PRODUCED AN ERROR LINE - BOTH ARE
023500*        DISPLAYED AT 9900-CLEANUP FOR THE OPERATOR'S RUN LOG.
023600     05  COMMANDS-OK                     PIC 9(07) COMP.
023700     05  COMMANDS-FAILED                 PIC 9(07) COMP.
023800
023900*--------------------------------------------------------------*
024000*    TODAY'S DATE - SEE HK-0512 CHANGE LOG ENTRY ABOVE          *
024100*--------------------------------------------------------------*
024200*        RAW ACCEPT FROM DATE TARGET - 2-DIGIT YEAR, MM, DD,
024300*        PER THIS SHOP'S COMPILER.
024400 01  WS-DATE-6                           PIC 9(06).
024500 01  WS-DATE-6-X REDEFINES WS-DATE-6.
024600     05  WS-D6-YY                        PIC 9(02).
024700     05  WS-D6-MM                        PIC 9(02).
024800     05  WS-D6-DD                        PIC 9(02).
024900*        50/50 CENTURY WINDOW RESULT - 20 OR 19, COMBINED WITH
025000*        WS-D6-YY BELOW TO BUILD THE FULL 4-DIGIT CCYY.
025100 01  WS-CENTURY                          PIC 9(02) COMP.
025200*        FULL 8-DIGIT CCYYMMDD TODAY'S DATE - CARRIED FOR A
025300*        FUTURE SEARCH "FROM DATE" ARGUMENT, NOT YET USED
025400*        ANYWHERE BUSINESS-CRITICAL (SEE HK-0512 ABOVE).
025500 01  WS-TODAY-DATE                       PIC 9(08).
025600 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.
025700     05  WS-TODAY-CCYY                   PIC 9(04).
025800     05  WS-TODAY-MM                     PIC 9(02).
025900     05  WS-TODAY-DD                     PIC 9(02).
026000
026100*--------------------------------------------------------------*
026200*    IN-MEMORY HOTEL / ROOM-TYPE TABLE - LOADED ONCE AT         *
026300*    STARTUP BY 1100-LOAD-HOTEL-TABLE FROM HOTEL-FILE.          *
026400*--------------------------------------------------------------*
026500*        ONE ENTRY PER HOTEL, INDEXED BY HT-IDX - OCCURS BOUND
026600*        RAISED TWICE (HK-0477, HK-0561) TO TRACK THE LIVE
026700*        HOTEL COUNT AS THE CHAIN GREW.
026800 01  WS-HOTEL-TABLE.
026900     05  HT-HOTEL-ENTRY OCCURS 50 TIMES INDEXED BY HT-IDX.
027000         10  HT-HOTEL-ID                 PIC X(10).
027100         10  HT-HOTEL-NAME               PIC X(40).
027200*                HOW MANY OF THE 10 HT-RMTYPE-ENTRY SLOTS
027300*                BELOW ARE ACTUALLY IN USE FOR THIS HOTEL.
027400         10  HT-RMTYPE-COUNT             PIC 9(02) COMP.
027500*                ONE ENTRY PER ROOM TYPE OFFERED BY THIS
027600*                HOTEL - HT-RT-ROOMS IS A RUNNING COUNT OF
027700*                ROOMS TALLIED BY 1150-TALLY-ONE-ROOM AT
027800*                LOAD TIME, NOT A RAW HOTEL-FILE FIELD.
027900         10  HT-RMTYPE-ENTRY OCCURS 10 TIMES
028000                 INDEXED BY HT-RT-IDX.
028100             15  HT-RT-CODE              PIC X(10).
028200             15  HT-RT-ROOMS             PIC 9(03) COMP.
028300
028400*--------------------------------------------------------------*
028500*    IN-MEMORY BOOKING TABLE - LOADED ONCE AT STARTUP BY        *
028600*    1200-LOAD-BOOKING-TABLE FROM BOOKING-FILE.  SAME LAYOUT    *
028700*    AVLCALC EXPECTS ON ITS AV-BOOKING-TABLE PARAMETER.         *
028800*--------------------------------------------------------------*
028900*        ONE ENTRY PER BOOKING, INDEXED BY BK-IDX - OCCURS
029000*        BOUND RAISED TWICE (HK-0477, HK-0561) ALONGSIDE
029100*        WS-HOTEL-TABLE ABOVE, SAME TWO TICKETS.
029200 01  WS-BOOKING-TABLE.
029300     05  WS-BK-ENTRY OCCURS 2000 TIMES INDEXED BY BK-IDX.
029400         10  WS-BK-HOTEL-ID              PIC X(10).
029500         10  WS-BK-ROOM-TYPE             PIC X(10).
029600*                RATE LABEL CARRIED THROUGH FROM BOOKMSTR BUT
029700*                NOT NEEDED BY ANY CALCULATION THIS PROGRAM
029800*                OR AVLCALC PERFORMS - SEE HK-0489 ABOVE,
029900*                WHICH TRIED AND BACKED OUT USING IT.
030000         10  WS-BK-ROOM-RATE             PIC X(20).
030100         10  WS-BK-ARRIVAL               PIC 9(08).
030200         10  WS-BK-DEPARTURE             PIC 9(08).
030300         10  FILLER                      PIC X(20).
030400
030500*--------------------------------------------------------------*
030600*    ONE COMMAND-FILE RECORD AND ITS PARSED PIECES              *
030700*--------------------------------------------------------------*
030800*        RAW 80-BYTE LINE READ FROM COMMAND-FILE, BEFORE ANY
030900*        PARSING - 2200-SPLIT-KEYWORD IS THE FIRST STAGE TO
031000*        TOUCH IT.
031100 01  WS-COMMAND-LINE                     PIC X(80).
031200
031300*        PARSE WORK FIELDS SHARED BY BOTH COMMAND SHAPES -
031400*        AVAILABILITY(...) AND SEARCH(...) GO THROUGH THE
031500*        SAME KEYWORD/PAREN SPLIT AND COMMA-TOKEN SPLIT
031600*        BEFORE BRANCHING ON WHICH ARGUMENTS THEY MEAN.
031700 01  WS-CMD-PARSE-FIELDS.
031800*                KEYWORD UP TO THE OPEN PAREN ("Availability"
031900*                OR "Search"), AND THE REMAINDER OF THE LINE.
032000     05  WS-CMD-KEYWORD                  PIC X(15).
032100     05  WS-CMD-REST                     PIC X(65).
032200*                TEXT BETWEEN THE PARENS, BEFORE THE COMMA
032250*                SPLIT.
032300     05  WS-CMD-ARGS                     PIC X(65).
032400     05  WS-ARG-TOKEN-COUNT              PIC 9(02) COMP.
032500*                THE THREE COMMA-SEPARATED ARGUMENT TOKENS,
032600*                STILL CARRYING A POSSIBLE LEADING SPACE
032700*                UNTIL 2350-TRIM-ARGS RUNS.
032800     05  WS-CMD-ARG1                     PIC X(20).
032900     05  WS-CMD-ARG2                     PIC X(20).
033000     05  WS-CMD-ARG3                     PIC X(20).
033100     05  WS-TRIM-TEMP                    PIC X(20).
033200*                FINAL, TRIMMED HOTEL ID / ROOM TYPE - FED
033300*                TO 5000-FIND-HOTEL AND 5100-FIND-ROOM-TYPE
033400*                AND ON TO AVLCALC.
033500     05  WS-CMD-HOTEL-ID                 PIC X(20).
033600     05  WS-CMD-ROOM-TYPE                PIC X(20).
033700*                RAW DATE-RANGE TEXT FOR THE AVAILABILITY
033800*                RESPONSE LINE'S "DATE RANGE:" ECHO.
033900     05  WS-CMD-DATE-RANGE-TEXT          PIC X(20).
034000*                DAYS-AHEAD ARGUMENT, RIGHT-JUSTIFIED AND
034100*                ZERO-FILLED BY 5300-VALIDATE-DAYS-AHEAD SO
034200*                IT CAN BE REDEFINED AS A NUMBER BELOW.
034300     05  WS-CMD-DAYS-AHEAD-TEXT          PIC X(05).
034400     05  WS-CMD-DAYS-AHEAD-NUM REDEFINES
034500             WS-CMD-DAYS-AHEAD-TEXT       PIC 9(05).
034600     05  WS-CMD-DAYS-AHEAD               PIC 9(05) COMP.
034700*                WORK FIELDS FOR THE RIGHT-JUSTIFY DONE IN
034800*                5300-VALIDATE-DAYS-AHEAD - SEE THAT
034900*                PARAGRAPH'S OWN COMMENT FOR WHY IT IS NEEDED.
035000     05  WS-CMD-ARG2-SPACE-COUNT         PIC 9(02) COMP.
035100     05  WS-CMD-ARG2-LEN                 PIC 9(02) COMP.
035200     05  WS-DA-JUST-START                PIC 9(02) COMP.
035300
035400*        SHARED BY 5050-VALIDATE-WORD-CHARS WHEN CHECKING A
035500*        HOTEL-ID/ROOM-TYPE TOKEN, AND BY 5400/5500 WHEN
035600*        CHECKING A DATE-RANGE/DAYS-AHEAD TOKEN - ONLY ONE
035700*        TOKEN IS EVER BEING SHAPE-CHECKED AT A TIME.
035800 01  WS-WORD-CHECK.
035900     05  WS-CHECK-TEXT                   PIC X(20).
036000     05  WS-CHAR-IDX                     PIC 9(02) COMP.
036100
036200*--------------------------------------------------------------*
036300*    DATE-RANGE PARSE WORK AREA - SEE 5200-VALIDATE-DATE-RANGE *
036400*--------------------------------------------------------------*
036500*        SINGLE-DATE VS. SPAN DECISION IS MADE ON WS-DASH-
036600*        COUNT; PART1/PART2 HOLD THE UNSTRUNG HALVES OF A
036700*        "YYYYMMDD-YYYYMMDD" SPAN, OR JUST PART1 FOR A
036800*        SINGLE "YYYYMMDD" DATE.
036900 01  WS-DATE-RANGE-FIELDS.
037000     05  WS-DASH-COUNT                   PIC 9(02) COMP.
037100     05  WS-DR-PART1                     PIC X(08).
037200     05  WS-DR-PART2                     PIC X(08).
037300     05  WS-DR-TOKEN-COUNT               PIC 9(02) COMP.
037400*                NUMERIC WORK FIELD HANDED TO DATEVAL, AND THE
037500*                RETURN-CODE DATEVAL HANDS BACK.
037600     05  WS-DR-DATE-NUM                  PIC 9(08).
037700     05  WS-DATEVAL-RC                   PIC S9(04) COMP.
037800*                FINAL VALIDATED START/END DATES FOR AN
037900*                AVAILABILITY COMMAND, CONSUMED BY
038000*                3100-CALC-MIN-AVAIL'S DAY-BY-DAY LOOP.
038100     05  WS-CMD-START-DATE               PIC 9(08).
038200     05  WS-CMD-END-DATE                 PIC 9(08).
038300
038400*        TOTAL ROOM COUNT FOR THE MATCHED HOTEL/ROOM-TYPE PAIR,
038500*        SET BY 5100-FIND-ROOM-TYPE AND PASSED TO AVLCALC ON
038600*        EVERY CALL AS ITS AV-TOTAL-ROOMS ARGUMENT.
038700 01  WS-HOTEL-TOTAL-ROOMS                PIC 9(03) COMP.
038800
038900*--------------------------------------------------------------*
039000*    AVAILABILITY-CALCULATION WORK AREA                        *
039100*--------------------------------------------------------------*
039200*        ONE CALENDAR DATE AT A TIME IS WALKED THROUGH AN
039300*        AVAILABILITY OR SEARCH COMMAND - WS-LOOP-DATE/
039400*        WS-NEXT-DATE DRIVE THE AVAILABILITY DAY-BY-DAY LOOP,
039500*        WS-DAY-AVAIL/WS-MIN-AVAIL HOLD THAT DAY'S AVLCALC
039600*        RESULT AND THE RUNNING MINIMUM ACROSS THE RANGE.
039700 01  WS-AVAIL-CALC-FIELDS.
039800     05  WS-LOOP-DATE                    PIC 9(08).
039900     05  WS-NEXT-DATE                    PIC 9(08).
040000     05  WS-DAY-AVAIL                    PIC S9(05) COMP-3.
040100     05  WS-MIN-AVAIL                    PIC S9(05) COMP-3.
040200
040300*--------------------------------------------------------------*
040400*    SEARCH DAY-BY-DAY TABLE AND CONSOLIDATED RANGE TABLE -     *
040500*    SAME LAYOUTS CONSRNG EXPECTS ON ITS CR-DAY-TABLE AND       *
040600*    CR-RANGE-TABLE PARAMETERS.                                *
040700*--------------------------------------------------------------*
040800*        ONE ENTRY PER DAY-AHEAD SCANNED BY 4100-BUILD-AVAIL-
040900*        LIST, BUT ONLY FOR DAYS WITH AVAILABILITY > ZERO -
041000*        ZERO-AVAILABILITY DAYS ARE SIMPLY SKIPPED, WHICH IS
041100*        WHAT LETS CONSRNG MERGE ADJACENT DAYS OF THE SAME
041200*        COUNT INTO A SINGLE RANGE.
041300 01  WS-DAY-TABLE.
041400     05  WS-DAY-ENTRY OCCURS 400 TIMES INDEXED BY WS-DAY-IDX.
041500         10  WS-DAY-DATE                 PIC 9(08).
041600         10  WS-DAY-AVAIL-AMT            PIC S9(05) COMP-3.
041700 77  WS-DAY-TABLE-COUNT                  PIC 9(05) COMP.
041800*        HOW MANY OF THE DAYS-AHEAD DAYS HAVE BEEN SCANNED SO
041900*        FAR BY 4100-BUILD-AVAIL-LIST'S PERFORM VARYING -
042000*        DISTINCT FROM WS-DAY-TABLE-COUNT, WHICH ONLY COUNTS
042100*        DAYS ACTUALLY WRITTEN TO WS-DAY-TABLE.
042200 01  WS-DAYS-DONE                        PIC 9(05) COMP.
042300*        CALENDAR DATE CURRENTLY BEING SCANNED BY 4150-CALC-
042400*        ONE-SEARCH-DAY, ADVANCED ONE DAY AT A TIME BY DATENXT.
042500 01  WS-SEARCH-DATE                      PIC 9(08).
042600
042700*        CONSOLIDATED CONTIGUOUS-AVAILABILITY RANGES BUILT BY
042800*        CONSRNG FROM WS-DAY-TABLE - ONE ENTRY PER RUN OF
042900*        ADJACENT DAYS SHARING THE SAME AVAILABILITY COUNT.
043000 01  WS-RANGE-TABLE.
043100     05  WS-RANGE-ENTRY OCCURS 400 TIMES INDEXED BY WS-RANGE-IDX.
043200         10  WS-RANGE-START              PIC 9(08).
043300         10  WS-RANGE-END                PIC 9(08).
043400         10  WS-RANGE-AVAIL-AMT          PIC S9(05) COMP-3.
043500 77  WS-RANGE-TABLE-COUNT                PIC 9(05) COMP.
043600
043700*--------------------------------------------------------------*
043800*    RESPONSE / ERROR-LINE WORK AREA                           *
043900*--------------------------------------------------------------*
044000*                NON-SPACE ONLY WHEN THE CURRENT COMMAND HAS
044100*                FAILED VALIDATION SOMEWHERE - TESTED BY EVERY
044200*                PARAGRAPH IN THE 3000/4000 SERIES BEFORE
044300*                MOVING ON TO ITS NEXT STEP.
044400 01  WS-RESPONSE-FIELDS.
044500     05  WS-ERROR-MSG                    PIC X(60).
044600*                BUILT BY 3900-FORMAT-AVAIL-RESP FOR AN
044700*                AVAILABILITY COMMAND'S ANSWER LINE.
044800     05  WS-RESPONSE-LINE                PIC X(120).
044900*                BUILT BY 4900-FORMAT-SEARCH-RESP FOR A
045000*                SEARCH COMMAND'S ANSWER LINE - SIZED FOR THE
045100*                HK-0562 WORST CASE (SEE CHANGE LOG ABOVE).
045200     05  WS-SEARCH-RESPONSE-LINE         PIC X(12000).
045300*                STRING ... WITH POINTER CURSOR USED WHILE
045400*                4950-APPEND-ONE-RANGE BUILDS UP THE SEARCH
045500*                RESPONSE LINE ONE RANGE AT A TIME.
045600     05  WS-RESP-POINTER                 PIC 9(05) COMP.
045700
045800*        8100-FORMAT-SIGNED-NUMBER'S PRIVATE WORK AREA - TURNS
045900*        A SIGNED COMP-3 AVAILABILITY COUNT (WHICH CAN BE
046000*        NEGATIVE WHEN A HOTEL IS OVERBOOKED) INTO A LEFT-
046100*        JUSTIFIED, MINUS-SIGNED TEXT FIELD FOR THE RESPONSE
046200*        LINES, WITH NO EMBEDDED LEADING SPACES.
046300 01  WS-SIGNED-NUM-FMT.
046400     05  WS-SNF-VALUE                    PIC S9(05) COMP-3.
046500     05  WS-SNF-ABS                      PIC 9(05).
046600     05  WS-SNF-EDIT                     PIC -(4)9.
046700     05  WS-SNF-LEADING-SPACES           PIC 9(02) COMP.
046800     05  WS-SNF-DIGIT-LEN                PIC 9(02) COMP.
046900     05  WS-SNF-START-POS                PIC 9(02) COMP.
047000     05  WS-SNF-TEXT                     PIC X(07).
047100
047200*        SHOP-STANDARD ABEND REPORT LAYOUT - SEE ABNDREC
047300*        BANNER FOR THE FULL EXPLANATION OF WHY THIS PROGRAM
047400*        FORCES ITS OWN 0C7 RATHER THAN JUST GOBACK-ING WITH A
047500*        NON-ZERO RETURN CODE.
047600     COPY ABNDREC.
047700
047800 PROCEDURE DIVISION.
047900*--------------------------------------------------------------*
048000*    MAINLINE                                                  *
048100*--------------------------------------------------------------*
048200*        OPEN FILES AND LOAD BOTH MASTERS, THEN PROCESS
048300*        COMMANDS ONE AT A TIME UNTIL EITHER THE PHYSICAL
048400*        COMMAND-FILE HITS END OF FILE OR THE IN-BAND BLANK-
048500*        RECORD SENTINEL IS SEEN, THEN CLOSE DOWN CLEANLY.
048600*        THIS PROGRAM NEVER ABENDS ON A BAD COMMAND - ONLY A
048700*        BAD OPEN OR AN EMPTY HOTEL-FILE DRIVES IT TO
048800*        1900-ABEND-RTN.
048900 0000-MAINLINE.
048950*        TWO SEPARATE STOP CONDITIONS ON THE LOOP BELOW - EITHER
048960*        ONE ENDS THE RUN, AND BOTH ARE NORMAL, EXPECTED
048970*        OUTCOMES, NOT ERROR STATES.
049000     PERFORM 1000-HOUSEKEEPING THRU 1000-EXIT.
049100     PERFORM 2000-MAINLINE-LOOP THRU 2000-EXIT
049200         UNTIL WS-COMMAND-EOF-SW = "Y"
049300             OR WS-END-OF-COMMANDS-SW = "Y".
049400     PERFORM 9900-CLEANUP THRU 9900-EXIT.
049450*        RETURN-CODE ZERO REGARDLESS OF HOW MANY INDIVIDUAL
049460*        COMMANDS FAILED VALIDATION - COMMANDS-FAILED IN THE
049470*        SYSOUT LOG IS WHAT THE OPERATOR CHECKS FOR THAT, NOT
049480*        THE JOB'S CONDITION CODE.
049500     MOVE ZERO TO RETURN-CODE.
049600     GOBACK.
049700
049800*--------------------------------------------------------------*
049900*    1000 SERIES - HOUSEKEEPING / MASTER FILE LOAD              *
050000*--------------------------------------------------------------*
050100*        OPENS ALL FOUR FILES (ABENDING ON THE FIRST BAD
050200*        OPEN), FETCHES TODAY'S DATE, THEN LOADS HOTEL-FILE
050300*        AND BOOKING-FILE ENTIRELY INTO WORKING STORAGE AND
050400*        PRIMES THE FIRST COMMAND-FILE READ FOR THE MAINLINE
050500*        LOOP TO CONSUME.
050600 1000-HOUSEKEEPING.
050700     MOVE "1000-HOUSEKEEPING" TO PARA-NAME.
050800
050900*        EACH OPEN/FILE-STATUS PAIR BELOW FOLLOWS THE SAME
051000*        SHAPE - OPEN, TEST THE "-OK" CONDITION NAME, AND ON
051100*        FAILURE BUILD AN ABEND-REASON TEXT AND FALL INTO
051200*        1900-ABEND-RTN WITH THE OFFENDING FILE STATUS CODE
051300*        CARRIED IN ACTUAL-VAL FOR THE SYSOUT LINE.
051350*        HOTEL-FILE - THE ROOM-TYPE/ROOM MASTER - OPENS FIRST
051360*        SINCE WITHOUT IT THE REST OF HOUSEKEEPING HAS NOTHING
051370*        TO LOAD.
051400     OPEN INPUT HOTEL-FILE.
051500     IF NOT HOTEL-FILE-OK
051520*                HFCODE IS THE TWO-BYTE FILE-STATUS FIELD DECLARED
051540*                RIGHT AFTER THE SELECT CLAUSE ABOVE - ITS VALUE IS
051560*                WHATEVER THE RUNTIME SET ON THE FAILED OPEN.
051600         STRING "UNABLE TO OPEN HOTEL-FILE" DELIMITED BY SIZE
051700             INTO ABEND-REASON
051800         MOVE HFCODE TO ACTUAL-VAL
051900         GO TO 1900-ABEND-RTN.
052100
052150*        BOOKING-FILE - THE RESERVATION MASTER - FEEDS AVLCALC
052160*        LATER; IT IS READ HERE BUT NEVER UPDATED BY THIS JOB.
052200     OPEN INPUT BOOKING-FILE.
052300     IF NOT BOOKING-FILE-OK
052400         STRING "UNABLE TO OPEN BOOKING-FILE" DELIMITED BY SIZE
052500             INTO ABEND-REASON
052600         MOVE BFCODE TO ACTUAL-VAL
052700         GO TO 1900-ABEND-RTN.
052900
052950*        COMMAND-FILE - THE DRIVER INPUT FOR THE WHOLE RUN, READ
052960*        ONE RECORD AT A TIME BY 2000-MAINLINE-LOOP FARTHER DOWN.
053000     OPEN INPUT COMMAND-FILE.
053100     IF NOT COMMAND-FILE-OK
053120*                CFCODE FOLLOWS THE SAME TWO-BYTE FILE-STATUS
053140*                HABIT AS HFCODE AND BFCODE ABOVE - ONE STATUS
053160*                FIELD PER FILE, NAMED OFF ITS OWN PREFIX LETTER.
053200         STRING "UNABLE TO OPEN COMMAND-FILE" DELIMITED BY SIZE
053300             INTO ABEND-REASON
053400         MOVE CFCODE TO ACTUAL-VAL
053500         GO TO 1900-ABEND-RTN.
053700
053750*        REPORT-FILE - THE ANSWER OUTPUT - OPENS LAST AND OUTPUT
053760*        ONLY; THIS JOB NEVER READS BACK WHAT IT WRITES.
053800     OPEN OUTPUT REPORT-FILE.
053900     IF NOT REPORT-FILE-OK
054000         STRING "UNABLE TO OPEN REPORT-FILE" DELIMITED BY SIZE
054100             INTO ABEND-REASON
054200         MOVE PFCODE TO ACTUAL-VAL
054300         GO TO 1900-ABEND-RTN.
054500
054600     PERFORM 1050-GET-TODAYS-DATE THRU 1050-EXIT.
054700
054800*        LOAD HOTEL-FILE IN FULL - AN EMPTY HOTEL-FILE MEANS
054900*        THE RUN CANNOT ANSWER A SINGLE COMMAND, SO IT IS
055000*        TREATED AS FATAL RATHER THAN LET THE JOB RUN TO
055100*        COMPLETION REJECTING EVERY COMMAND AS "HOTEL NOT
055200*        FOUND".
055300     MOVE ZERO TO WS-HOTEL-COUNT.
055400     READ HOTEL-FILE
055500         AT END MOVE "Y" TO WS-HOTEL-EOF-SW
055600     END-READ.
055700     IF WS-HOTEL-EOF-SW = "Y"
055800         STRING "HOTEL-FILE HAS NO RECORDS" DELIMITED BY SIZE
055900             INTO ABEND-REASON
056000         GO TO 1900-ABEND-RTN.
056200     PERFORM 1100-LOAD-HOTEL-TABLE THRU 1100-EXIT
056300         UNTIL WS-HOTEL-EOF-SW = "Y".
056400
056500*        LOAD BOOKING-FILE IN FULL - UNLIKE HOTEL-FILE, A
056600*        BOOKING-FILE WITH NO RECORDS IS A PERFECTLY VALID
056700*        "CHAIN HAS NO RESERVATIONS YET" STATE, SO THIS IS
056800*        NOT AN ABEND CONDITION.
056900     MOVE ZERO TO WS-BOOKING-COUNT.
057000     READ BOOKING-FILE
057100         AT END MOVE "Y" TO WS-BOOKING-EOF-SW
057200     END-READ.
057300     PERFORM 1200-LOAD-BOOKING-TABLE THRU 1200-EXIT
057400         UNTIL WS-BOOKING-EOF-SW = "Y".
057500
057600*        PRIME THE FIRST COMMAND - THE MAINLINE LOOP'S UNTIL
057700*        TEST EXPECTS A RECORD (OR EOF) ALREADY IN HAND EACH
057800*        TIME IT RUNS.
057900     READ COMMAND-FILE INTO WS-COMMAND-LINE
058000         AT END MOVE "Y" TO WS-COMMAND-EOF-SW
058100     END-READ.
058200 1000-EXIT.
058300     EXIT.
058400
058500*        BUILDS A FULL CCYYMMDD TODAY'S DATE OUT OF THE 2-
058600*        DIGIT-YEAR ACCEPT FROM DATE RESULT, APPLYING A
058700*        50/50 CENTURY WINDOW.  SEE HK-0512 ABOVE FOR WHY
058800*        THIS EXISTS INSTEAD OF A PLAIN ACCEPT FROM DATE
058900*        YYYYMMDD, WHICH THIS SHOP'S COMPILER DOES NOT
059000*        SUPPORT.
059100 1050-GET-TODAYS-DATE.
059200*        ACCEPT FROM DATE ONLY GIVES A 2-DIGIT YEAR ON THIS
059300*        SHOP'S COMPILER - SEE HK-0512 CHANGE LOG ENTRY.
059400     ACCEPT WS-DATE-6 FROM DATE.
059450*        WS-D6-YY/MM/DD ARE THE REDEFINES OF WS-DATE-6 DECLARED
059460*        UNDER WS-DATE-6-X ABOVE - THE TWO-DIGIT-YEAR ACCEPT
059470*        RESULT, SPLIT INTO ITS THREE PARTS.
059500     IF WS-D6-YY < 50
059600         MOVE 20 TO WS-CENTURY
059700     ELSE
059800         MOVE 19 TO WS-CENTURY.
059950*        WS-TODAY-CCYY/MM/DD ARE THE PARTS OF WS-TODAY-DATE UNDER
059960*        WS-TODAY-DATE-X - ONCE ALL THREE ARE MOVED, WS-TODAY-
059970*        DATE ITSELF IS A FULL, USABLE CCYYMMDD VALUE.
060000     COMPUTE WS-TODAY-CCYY = WS-CENTURY * 100 + WS-D6-YY.
060100     MOVE WS-D6-MM TO WS-TODAY-MM.
060200     MOVE WS-D6-DD TO WS-TODAY-DD.
060300 1050-EXIT.
060400     EXIT.
060500
060600*        ONE HOTEL-FILE RECORD IN: COPY THE HOTEL ID/NAME,
060700*        INITIALISE EACH ROOM-TYPE SLOT, THEN TALLY EACH ROOM
060800*        ON THE RECORD AGAINST ITS ROOM TYPE BEFORE READING
060900*        THE NEXT RECORD.
061000 1100-LOAD-HOTEL-TABLE.
061100     MOVE "1100-LOAD-HOTEL-TABLE" TO PARA-NAME.
061200     ADD 1 TO WS-HOTEL-COUNT.
061250*        HT-IDX IS SET BY SET, NOT PERFORM VARYING, SINCE THIS
061260*        PARAGRAPH RUNS ONCE PER RECORD RATHER THAN AS A VARYING
061270*        LOOP BODY ITSELF.
061300     SET HT-IDX TO WS-HOTEL-COUNT.
061400     MOVE HM-HOTEL-ID   TO HT-HOTEL-ID(HT-IDX).
061500     MOVE HM-HOTEL-NAME TO HT-HOTEL-NAME(HT-IDX).
061600     MOVE HM-ROOM-TYPE-COUNT TO HT-RMTYPE-COUNT(HT-IDX).
061700
061800*        ZERO OUT EACH ROOM-TYPE'S RUNNING ROOM COUNT BEFORE
061900*        THE TALLY PASS BELOW ADDS TO IT ONE ROOM AT A TIME.
062000     IF HM-ROOM-TYPE-COUNT > ZERO
062100         PERFORM 1120-INIT-ONE-ROOM-TYPE THRU 1120-EXIT
062200             VARYING HM-RT-IDX FROM 1 BY 1
062300             UNTIL HM-RT-IDX > HM-ROOM-TYPE-COUNT.
062500
062600*        WALK EVERY ROOM ON THE RECORD, MATCHING EACH ONE TO
062700*        ITS ROOM TYPE AND ADDING ONE TO THAT TYPE'S COUNT.
062800     IF HM-ROOM-COUNT > ZERO
062900         PERFORM 1150-TALLY-ONE-ROOM THRU 1150-EXIT
063000             VARYING HM-RM-IDX FROM 1 BY 1
063100             UNTIL HM-RM-IDX > HM-ROOM-COUNT.
063300
063400     READ HOTEL-FILE
063500         AT END MOVE "Y" TO WS-HOTEL-EOF-SW
063600     END-READ.
063700 1100-EXIT.
063800     EXIT.
063900
064000*        ONE ROOM-TYPE SLOT: COPY ITS CODE ACROSS AND ZERO
064100*        ITS ROOM COUNT, READY FOR 1150-TALLY-ONE-ROOM TO
064200*        BUILD UP.
064300 1120-INIT-ONE-ROOM-TYPE.
064350*        HM-RT-IDX IS THE HOTEL-FILE'S OWN ROOM-TYPE SUBSCRIPT,
064360*        SUPPLIED BY THE VARYING CLAUSE IN 1100 ABOVE - HT-IDX IS
064370*        STILL THE CURRENT HOTEL ENTRY SET THERE A MOMENT AGO.
064400     MOVE HM-RT-CODE(HM-RT-IDX)
064500         TO HT-RT-CODE(HT-IDX, HM-RT-IDX).
064600     MOVE ZERO TO HT-RT-ROOMS(HT-IDX, HM-RT-IDX).
064700 1120-EXIT.
064800     EXIT.
064900
065000*        ONE ROOM ON THE CURRENT HOTEL-FILE RECORD: FIND ITS
065100*        ROOM TYPE AMONG THIS HOTEL'S (PARTLY-FILLED) ROOM-
065200*        TYPE TABLE AND ADD ONE TO THAT TYPE'S ROOM COUNT.
065300 1150-TALLY-ONE-ROOM.
065400*        SEQUENTIAL SCAN OF THIS HOTEL'S ROOM-TYPE ENTRIES -
065500*        NO SEARCH VERB, THE TABLE IS ONLY PARTLY FILLED
065600*        (HT-RMTYPE-COUNT(HT-IDX) OF A 10-ENTRY OCCURS).
065700     MOVE "N" TO WS-ROOMTYPE-FOUND-SW.
065800     PERFORM 1160-CHECK-ONE-TYPE THRU 1160-EXIT
065900         VARYING HT-RT-IDX FROM 1 BY 1
066000         UNTIL HT-RT-IDX > HT-RMTYPE-COUNT(HT-IDX)
066100             OR WS-ROOMTYPE-FOUND-SW = "Y".
066200 1150-EXIT.
066300     EXIT.
066400
066500*        ONE ROOM-TYPE SLOT COMPARED AGAINST THE CURRENT
066600*        ROOM'S TYPE - IF IT MATCHES, STOP THE SCAN AND BUMP
066700*        THAT TYPE'S ROOM COUNT.
066800 1160-CHECK-ONE-TYPE.
066900     IF HT-RT-CODE(HT-IDX, HT-RT-IDX) = HM-RM-ROOM-TYPE(HM-RM-IDX)
067000         MOVE "Y" TO WS-ROOMTYPE-FOUND-SW
067100         ADD 1 TO HT-RT-ROOMS(HT-IDX, HT-RT-IDX).
067300 1160-EXIT.
067400     EXIT.
067500
067600*        ONE BOOKING-FILE RECORD IN: COPY ITS FIELDS STRAIGHT
067700*        ACROSS INTO THE NEXT WS-BOOKING-TABLE SLOT - NO
067800*        LOOK-UP OR VALIDATION NEEDED HERE, AVLCALC DOES ITS
067900*        OWN DATE-OVERLAP WORK AGAINST THE WHOLE TABLE LATER.
068000 1200-LOAD-BOOKING-TABLE.
068100     MOVE "1200-LOAD-BOOKING-TABLE" TO PARA-NAME.
068150*        WS-BK-ROOM-RATE IS CARRIED ACROSS FOR COMPLETENESS BUT
068160*        PLAYS NO PART IN AVAILABILITY COUNTING - SEE THE
068170*        WORKING-STORAGE REMARK ABOVE.
068200     ADD 1 TO WS-BOOKING-COUNT.
068220*        WS-BOOKING-COUNT DOUBLES AS BOTH THE RUNNING TOTAL AND
068230*        THE SUBSCRIPT OF THE SLOT BEING FILLED - SAME HABIT AS
068240*        WS-HOTEL-COUNT/HT-IDX IN 1100-LOAD-HOTEL-TABLE ABOVE.
068300     MOVE BK-HOTEL-ID      TO WS-BK-HOTEL-ID(WS-BOOKING-COUNT).
068400     MOVE BK-ROOM-TYPE     TO WS-BK-ROOM-TYPE(WS-BOOKING-COUNT).
068500     MOVE BK-ROOM-RATE     TO WS-BK-ROOM-RATE(WS-BOOKING-COUNT).
068600     MOVE BK-ARRIVAL-DATE  TO WS-BK-ARRIVAL(WS-BOOKING-COUNT).
068700     MOVE BK-DEPARTURE-DATE
068800             TO WS-BK-DEPARTURE(WS-BOOKING-COUNT).
068900     READ BOOKING-FILE
069000         AT END MOVE "Y" TO WS-BOOKING-EOF-SW
069100     END-READ.
069200 1200-EXIT.
069300     EXIT.
069400
069500*--------------------------------------------------------------*
069600*    1900 SERIES - FATAL ERROR                                  *
069700*--------------------------------------------------------------*
069800*        DISPLAYS THE FAILING PARAGRAPH NAME AND THE ABEND-REC
069900*        LINE TO SYSOUT, THEN FORCES A 0C7 SO THE RUN SHOWS
070000*        ABENDED IN THE SCHEDULER.  REACHED ONLY BY A GO TO -
070100*        THERE IS NO PATH BACK OUT OF THIS PARAGRAPH.
070200 1900-ABEND-RTN.
070300*        ABEND-REC GOES TO SYSOUT, NOT REPORT-FILE - REPORT-FILE
070400*        MAY NOT EVEN BE OPEN YET IF ITS OWN OPEN IS WHAT FAILED.
070500     DISPLAY "HOTAVAIL ABEND - " PARA-NAME.
070600     DISPLAY ABEND-REC.
070700*        FORCE A 0C7 SO THE RUN SHOWS ABENDED IN THE SCHEDULER -
070800*        SHOP STANDARD, SEE ABNDREC BANNER.
070900     DIVIDE ZERO-VAL INTO ONE-VAL.
071000     GOBACK.
071100
071200*--------------------------------------------------------------*
071300*    2000 SERIES - COMMAND LOOP / PARSE / DISPATCH              *
071400*--------------------------------------------------------------*
071500*        ONE ITERATION PER COMMAND-FILE RECORD - BUMPS THE
071600*        COMMANDS-READ TALLY, CHECKS FOR THE BLANK-RECORD
071700*        END-OF-RUN SENTINEL, AND OTHERWISE PARSES/DISPATCHES
071800*        THE COMMAND AND PRIMES THE NEXT READ.
071900 2000-MAINLINE-LOOP.
072000     MOVE "2000-MAINLINE-LOOP" TO PARA-NAME.
072050*        COMMANDS-READ COUNTS THE BLANK SENTINEL RECORD TOO -
072060*        SEE THE 9900-CLEANUP REMARK ON WHY THAT IS EXPECTED.
072100     ADD 1 TO COMMANDS-READ.
072150*        THE SENTINEL CHECK RUNS BEFORE ANY PARSE ATTEMPT - A
072160*        BLANK RECORD IS NEVER HANDED TO 2100-PARSE-COMMAND.
072200     IF WS-COMMAND-LINE = SPACES
072300         MOVE "Y" TO WS-END-OF-COMMANDS-SW
072400     ELSE
072500         PERFORM 2100-PARSE-COMMAND THRU 2100-EXIT
072600         PERFORM 2900-WRITE-RESPONSE THRU 2900-EXIT
072650*                PRIME THE NEXT RECORD NOW SO THE PERFORM UNTIL
072660*                IN 0000-MAINLINE HAS A FRESH WS-COMMAND-LINE
072670*                (OR AN EOF SWITCH) TO TEST ON ITS NEXT PASS.
072700         READ COMMAND-FILE INTO WS-COMMAND-LINE
072800             AT END MOVE "Y" TO WS-COMMAND-EOF-SW
072900         END-READ.
073100 2000-EXIT.
073200     EXIT.
073300
073400*        CLEARS THE RESPONSE WORK AREAS, THEN SPLITS THE
073500*        COMMAND INTO KEYWORD AND ARGUMENTS AND DISPATCHES TO
073600*        THE MATCHING 3000/4000 SERIES PROCESSOR - ANY OTHER
073700*        KEYWORD IS AN IMMEDIATE FORMAT ERROR.
073800 2100-PARSE-COMMAND.
073850*        RESET ALL THREE RESPONSE WORK AREAS EVERY COMMAND -
073860*        LEFTOVER TEXT FROM A PRIOR COMMAND'S ANSWER MUST NEVER
073870*        BLEED INTO THIS ONE'S RESPONSE LINE.
073900     MOVE SPACES TO WS-ERROR-MSG.
074000     MOVE SPACES TO WS-RESPONSE-LINE.
074100     MOVE SPACES TO WS-SEARCH-RESPONSE-LINE.
074150*        A BLANK COMMAND LINE THAT REACHES HERE IS NOT THE END-
074160*        OF-RUN SENTINEL (2000-MAINLINE-LOOP ALREADY HANDLED
074170*        THAT CASE) - IT IS A GENUINELY EMPTY COMMAND RECORD IN
074180*        THE MIDDLE OF THE FILE, WHICH IS A FORMAT ERROR.
074200     IF WS-COMMAND-LINE = SPACES
074300         STRING "Empty command" DELIMITED BY SIZE
074400             INTO WS-ERROR-MSG
074500     ELSE
074600         PERFORM 2200-SPLIT-KEYWORD THRU 2200-EXIT
074650*                ONLY "Availability" AND "Search" ARE RECOGNIZED
074660*                KEYWORDS - ANYTHING ELSE, INCLUDING A
074670*                MISSPELLED OR DIFFERENTLY-CASED KEYWORD, FALLS
074680*                THROUGH TO THE INVALID-FORMAT ELSE BELOW.
074700         IF WS-CMD-KEYWORD = "Availability"
074800             PERFORM 3000-PROCESS-AVAILABILITY THRU 3000-EXIT
074900         ELSE
075000             IF WS-CMD-KEYWORD = "Search"
075100                 PERFORM 4000-PROCESS-SEARCH THRU 4000-EXIT
075200             ELSE
075300                 STRING "Invalid command format"
075400                     DELIMITED BY SIZE INTO WS-ERROR-MSG.
075800 2100-EXIT.
075900     EXIT.
076000
076100*        SPLITS "Keyword(args)" INTO WS-CMD-KEYWORD AND THE
076200*        PAREN-ENCLOSED ARGUMENT TEXT, USING THE OPEN AND
076300*        CLOSE PARENS AS UNSTRING DELIMITERS IN TWO STEPS.
076400 2200-SPLIT-KEYWORD.
076450*        FIRST UNSTRING STOPS AT THE OPEN PAREN, LEAVING
076460*        EVERYTHING AFTER IT (INCLUDING THE TRAILING CLOSE
076470*        PAREN) IN WS-CMD-REST.
076500     MOVE SPACES TO WS-CMD-KEYWORD, WS-CMD-REST, WS-CMD-ARGS.
076600     UNSTRING WS-COMMAND-LINE DELIMITED BY "("
076700         INTO WS-CMD-KEYWORD, WS-CMD-REST
076800     END-UNSTRING.
076850*        SECOND UNSTRING THEN STRIPS THE CLOSE PAREN OFF
076860*        WS-CMD-REST, LEAVING JUST THE RAW ARGUMENT TEXT.
076900     UNSTRING WS-CMD-REST DELIMITED BY ")"
077000         INTO WS-CMD-ARGS
077100     END-UNSTRING.
077200 2200-EXIT.
077300     EXIT.
077400
077500*        SPLITS AN AVAILABILITY COMMAND'S ARGUMENT TEXT INTO
077600*        ITS THREE COMMA-SEPARATED TOKENS (HOTELID, DATE
077700*        RANGE, ROOM TYPE), TRIMS THEM, CHECKS THE HOTEL ID
077800*        AND ROOM TYPE CHARACTER SHAPE, AND - UNDER HK-0650 -
077900*        THE DATE-RANGE ARGUMENT'S CHARACTER SHAPE AS WELL,
078000*        ALL BEFORE ANY HOTEL/ROOM-TYPE TABLE LOOK-UP RUNS.
078100 2310-SPLIT-AVAIL-ARGS.
078150*        THE SAME WS-CMD-ARG1/2/3 FIELDS ARE REUSED BY BOTH
078160*        COMMAND SHAPES - CLEAR THEM FIRST SO A SHORT TOKEN NEVER
078170*        KEEPS TRAILING CHARACTERS FROM A LONGER PRIOR COMMAND.
078200     MOVE SPACES TO WS-CMD-ARG1, WS-CMD-ARG2, WS-CMD-ARG3.
078300     MOVE ZERO TO WS-ARG-TOKEN-COUNT.
078400     UNSTRING WS-CMD-ARGS DELIMITED BY ","
078500         INTO WS-CMD-ARG1, WS-CMD-ARG2, WS-CMD-ARG3
078600         TALLYING IN WS-ARG-TOKEN-COUNT
078700     END-UNSTRING.
078710*        UNSTRING ONLY FILLS AS MANY RECEIVING FIELDS AS THERE
078720*        ARE COMMA-SEPARATED TOKENS - TALLYING IN TELLS US
078730*        EXACTLY HOW MANY TOKENS CAME OUT, SO A COMMAND WITH
078740*        TOO FEW OR TOO MANY COMMAS IS CAUGHT HERE RATHER THAN
078750*        LETTING A BLANK OR LEFTOVER WS-CMD-ARGn SLIP THROUGH.
078800     IF WS-ARG-TOKEN-COUNT NOT = 3
078900         STRING "Invalid command format" DELIMITED BY SIZE
079000             INTO WS-ERROR-MSG
079100     ELSE
079200         PERFORM 2350-TRIM-ARGS THRU 2350-EXIT
079300         MOVE WS-CMD-ARG1 TO WS-CMD-HOTEL-ID
079400         MOVE WS-CMD-ARG2 TO WS-CMD-DATE-RANGE-TEXT
079500         MOVE WS-CMD-ARG3 TO WS-CMD-ROOM-TYPE
079510*                A TRIMMED TOKEN THAT CAME OUT ALL SPACES MEANS
079520*                THE COMMAND HAD AN EMPTY ARGUMENT BETWEEN TWO
079530*                COMMAS (E.G. "Availability(H1,,Standard)") -
079540*                REJECT BEFORE ANY LOOK-UP IS ATTEMPTED.
079600         IF WS-CMD-ARG1 = SPACES OR WS-CMD-ARG2 = SPACES
079700                 OR WS-CMD-ARG3 = SPACES
079800             STRING "Invalid command format" DELIMITED BY SIZE
079900                 INTO WS-ERROR-MSG
080000         ELSE
080100             PERFORM 2360-CHECK-ID-AND-TYPE THRU 2360-EXIT
080200             IF WS-ERROR-MSG = SPACES
080210*                        HOTEL ID AND ROOM TYPE PASSED THEIR
080220*                        CHARACTER-SHAPE CHECK - NOW CHECK THE
080230*                        DATE-RANGE ARGUMENT'S SHAPE TOO, PER
080240*                        HK-0650 ABOVE, BEFORE 3000-PROCESS-
080250*                        AVAILABILITY EVER LOOKS THE HOTEL UP.
080300                 PERFORM 5400-VALIDATE-DATERANGE-SHAPE
080400                     THRU 5400-EXIT
080500                 IF WS-SHAPE-OK-SW = "N"
080600                     STRING "Invalid command format"
080700                         DELIMITED BY SIZE INTO WS-ERROR-MSG.
081200 2310-EXIT.
081300     EXIT.
081400
081500*        SAME SHAPE AS 2310-SPLIT-AVAIL-ARGS ABOVE, BUT FOR A
081600*        SEARCH COMMAND - THE MIDDLE TOKEN IS A DAYS-AHEAD
081700*        NUMBER INSTEAD OF A DATE RANGE, SO IT RUNS 5500-
081800*        VALIDATE-DAYSAHEAD-SHAPE RATHER THAN 5400 FOR ITS
081900*        HK-0650 SHAPE CHECK.
082000 2320-SPLIT-SEARCH-ARGS.
082100     MOVE SPACES TO WS-CMD-ARG1, WS-CMD-ARG2, WS-CMD-ARG3.
082200     MOVE ZERO TO WS-ARG-TOKEN-COUNT.
082300     UNSTRING WS-CMD-ARGS DELIMITED BY ","
082400         INTO WS-CMD-ARG1, WS-CMD-ARG2, WS-CMD-ARG3
082500         TALLYING IN WS-ARG-TOKEN-COUNT
082600     END-UNSTRING.
082610*        SAME EXACTLY-THREE-TOKEN CHECK AS 2310-SPLIT-AVAIL-
082620*        ARGS ABOVE - WS-CMD-ARG2 HOLDS THE RAW DAYS-AHEAD
082630*        TEXT HERE INSTEAD OF A DATE RANGE, BUT THE SHAPE OF
082640*        THE COMMAND ITSELF IS IDENTICAL.
082700     IF WS-ARG-TOKEN-COUNT NOT = 3
082800         STRING "Invalid command format" DELIMITED BY SIZE
082900             INTO WS-ERROR-MSG
083000     ELSE
083100         PERFORM 2350-TRIM-ARGS THRU 2350-EXIT
083200         MOVE WS-CMD-ARG1 TO WS-CMD-HOTEL-ID
083300         MOVE WS-CMD-ARG3 TO WS-CMD-ROOM-TYPE
083310*                NOTE WS-CMD-ARG2 (THE DAYS-AHEAD TOKEN) IS
083320*                DELIBERATELY NOT MOVED TO A "FINAL" FIELD
083330*                HERE - 5300-VALIDATE-DAYS-AHEAD DOES ITS OWN
083340*                RIGHT-JUSTIFY AND NUMERIC CONVERSION LATER,
083350*                SO THE RAW TOKEN IS LEFT IN PLACE UNTIL THEN.
083400         IF WS-CMD-ARG1 = SPACES OR WS-CMD-ARG2 = SPACES
083500                 OR WS-CMD-ARG3 = SPACES
083600             STRING "Invalid command format" DELIMITED BY SIZE
083700                 INTO WS-ERROR-MSG
083800         ELSE
083900             PERFORM 2360-CHECK-ID-AND-TYPE THRU 2360-EXIT
084000             IF WS-ERROR-MSG = SPACES
084010*                        SAME HK-0650 ORDERING AS THE
084020*                        AVAILABILITY SIDE - SHAPE-CHECK THE
084030*                        DAYS-AHEAD TOKEN BEFORE ANY HOTEL OR
084040*                        ROOM-TYPE LOOK-UP RUNS.
084100                 PERFORM 5500-VALIDATE-DAYSAHEAD-SHAPE
084200                     THRU 5500-EXIT
084300                 IF WS-SHAPE-OK-SW = "N"
084400                     STRING "Invalid command format"
084500                         DELIMITED BY SIZE INTO WS-ERROR-MSG.
085000 2320-EXIT.
085100     EXIT.
085200
085300*        SHIFTS OFF A SINGLE LEADING SPACE FROM EACH OF THE
085400*        THREE ARGUMENT TOKENS - UNSTRING LEAVES ONE BEHIND
085500*        WHENEVER THE COMMAND WRITER PUT A SPACE AFTER THE
085600*        COMMA, WHICH THIS SHOP'S COMMAND WRITERS ALMOST
085700*        ALWAYS DO.
085800 2350-TRIM-ARGS.
085900*        A SINGLE LEADING SPACE AFTER A COMMA IS THE ONLY
086000*        WHITESPACE THE COMMAND SHAPE ALLOWS - SHIFT IT OFF.
086050*        ARG1 (HOTEL ID / FIRST TOKEN) - SHIFT THROUGH WS-TRIM-
086060*        TEMP RATHER THAN A REFERENCE-MODIFIED MOVE TO ITSELF,
086070*        WHICH THIS SHOP'S COMPILER DOES NOT GUARANTEE THE ORDER
086080*        OF CHARACTER BY CHARACTER.
086100     IF WS-CMD-ARG1(1:1) = SPACE
086200         MOVE WS-CMD-ARG1(2:19) TO WS-TRIM-TEMP
086300         MOVE WS-TRIM-TEMP TO WS-CMD-ARG1.
086450*        ARG2 (DATE RANGE OR DAYS-AHEAD TOKEN) - SAME SHIFT.
086500     IF WS-CMD-ARG2(1:1) = SPACE
086600         MOVE WS-CMD-ARG2(2:19) TO WS-TRIM-TEMP
086700         MOVE WS-TRIM-TEMP TO WS-CMD-ARG2.
086850*        ARG3 (ROOM TYPE) - SAME SHIFT.
086900     IF WS-CMD-ARG3(1:1) = SPACE
087000         MOVE WS-CMD-ARG3(2:19) TO WS-TRIM-TEMP
087100         MOVE WS-TRIM-TEMP TO WS-CMD-ARG3.
087300 2350-EXIT.
087400     EXIT.
087500
087600*        RUNS THE HOTEL-ID AND ROOM-TYPE TOKENS, IN TURN,
087700*        THROUGH 5050-VALIDATE-WORD-CHARS - EITHER ONE
087800*        FAILING THE CHARACTER-SHAPE TEST IS AN IMMEDIATE
087900*        FORMAT ERROR, BEFORE ANY TABLE LOOK-UP IS ATTEMPTED.
088000 2360-CHECK-ID-AND-TYPE.
088050*        HOTEL ID IS CHECKED FIRST - IF IT FAILS, THE ROOM-TYPE
088060*        TOKEN IS NEVER EVEN LOADED INTO WS-CHECK-TEXT.
088100     MOVE WS-CMD-HOTEL-ID TO WS-CHECK-TEXT.
088150*                WS-CHECK-TEXT IS THE SHARED SCRATCH FIELD
088160*                5050-VALIDATE-WORD-CHARS ACTUALLY SCANS.
088200     PERFORM 5050-VALIDATE-WORD-CHARS THRU 5050-EXIT.
088300     IF WS-WORDCHARS-OK-SW = "N"
088400         STRING "Invalid command format" DELIMITED BY SIZE
088500             INTO WS-ERROR-MSG
088600     ELSE
088700         MOVE WS-CMD-ROOM-TYPE TO WS-CHECK-TEXT
088800         PERFORM 5050-VALIDATE-WORD-CHARS THRU 5050-EXIT
088900         IF WS-WORDCHARS-OK-SW = "N"
089000             STRING "Invalid command format" DELIMITED BY SIZE
089100                 INTO WS-ERROR-MSG.
089400 2360-EXIT.
089500     EXIT.
089600
089700*--------------------------------------------------------------*
089800*    2900 / 9000 SERIES - RESPONSE OUTPUT                       *
089900*--------------------------------------------------------------*
090000*        WRITES EITHER THE ERROR LINE (IF WS-ERROR-MSG IS
090100*        NON-SPACE) OR THE COMMAND'S OWN ANSWER LINE TO
090200*        REPORT-FILE, AND BUMPS THE MATCHING RUN-WIDE
090300*        COUNTER.
090400 2900-WRITE-RESPONSE.
090410*        WS-ERROR-MSG NON-SPACE MEANS SOME VALIDATION STEP IN
090420*        THE 3000/4000 SERIES PIPELINE FAILED - ROUTE TO THE
090430*        ERROR-LINE WRITER INSTEAD OF ECHOING A HALF-BUILT
090440*        ANSWER LINE.
090500     IF WS-ERROR-MSG NOT = SPACES
090600         PERFORM 9000-WRITE-ERROR-LINE THRU 9000-EXIT
090650         GO TO 2900-EXIT.
090710*                THE TWO COMMAND SHAPES BUILD THEIR ANSWERS
090720*                INTO DIFFERENT WORK FIELDS (WS-RESPONSE-LINE
090730*                VS. THE WIDER WS-SEARCH-RESPONSE-LINE) - PICK
090740*                THE RIGHT ONE BY KEYWORD BEFORE THE WRITE.
090800     IF WS-CMD-KEYWORD = "Availability"
090900         MOVE WS-RESPONSE-LINE TO REPORT-REC
091000     ELSE
091100         MOVE WS-SEARCH-RESPONSE-LINE TO REPORT-REC.
091300     WRITE REPORT-REC.
091400     ADD 1 TO COMMANDS-OK.
091600 2900-EXIT.
091700     EXIT.
091800
091900*        BUILDS AND WRITES AN "Error: ..." LINE FOR A COMMAND
092000*        THAT FAILED VALIDATION SOMEWHERE ALONG THE WAY.
092100 9000-WRITE-ERROR-LINE.
092150*        WS-ERROR-MSG WAS SET BY WHICHEVER VALIDATION STEP
092160*        FAILED FARTHEST BACK IN THE PIPELINE - THIS PARAGRAPH
092170*        DOES NOT CARE WHICH ONE, IT JUST ECHOES THE TEXT.
092200     MOVE SPACES TO REPORT-REC.
092300     STRING "Error: " DELIMITED BY SIZE
092400            WS-ERROR-MSG DELIMITED BY SIZE
092500         INTO REPORT-REC.
092600     WRITE REPORT-REC.
092700     ADD 1 TO COMMANDS-FAILED.
092800 9000-EXIT.
092900     EXIT.
093000
093100*--------------------------------------------------------------*
093200*    3000 SERIES - AVAILABILITY COMMAND                         *
093300*--------------------------------------------------------------*
093400*        FULL PIPELINE FOR AN AVAILABILITY COMMAND: SPLIT
093500*        ARGUMENTS, FIND THE HOTEL AND ROOM TYPE, VALIDATE
093600*        THE DATE RANGE, WALK THE RANGE DAY BY DAY FOR THE
093700*        MINIMUM AVAILABILITY, THEN FORMAT THE ANSWER LINE -
093800*        EACH STEP ONLY RUNS IF THE PRIOR ONE LEFT
093900*        WS-ERROR-MSG BLANK.
094000 3000-PROCESS-AVAILABILITY.
094100     MOVE "3000-PROCESS-AVAILABILITY" TO PARA-NAME.
094150*        STEP 1 - SPLIT AND SHAPE-CHECK THE THREE ARGUMENTS.
094200     PERFORM 2310-SPLIT-AVAIL-ARGS THRU 2310-EXIT.
094250*        STEP 2 - LOOK UP THE HOTEL ID AGAINST WS-HOTEL-TABLE.
094300     IF WS-ERROR-MSG = SPACES
094400         PERFORM 5000-FIND-HOTEL THRU 5000-EXIT.
094550*        STEP 3 - LOOK UP THE ROOM TYPE WITHIN THAT HOTEL AND
094560*        CAPTURE ITS TOTAL ROOM COUNT.
094600     IF WS-ERROR-MSG = SPACES
094700         PERFORM 5100-FIND-ROOM-TYPE THRU 5100-EXIT.
094850*        STEP 4 - PARSE AND CALENDAR-VALIDATE THE DATE-RANGE
094860*        ARGUMENT INTO WS-CMD-START-DATE/WS-CMD-END-DATE.
094900     IF WS-ERROR-MSG = SPACES
095000         PERFORM 5200-VALIDATE-DATE-RANGE THRU 5200-EXIT.
095150*        STEP 5 - WALK THE RANGE DAY BY DAY FOR THE WORST-CASE
095160*        (MINIMUM) AVAILABILITY.
095200     IF WS-ERROR-MSG = SPACES
095300         PERFORM 3100-CALC-MIN-AVAIL THRU 3100-EXIT.
095450*        STEP 6 - FORMAT THE FINAL ANSWER LINE.
095500     IF WS-ERROR-MSG = SPACES
095600         PERFORM 3900-FORMAT-AVAIL-RESP THRU 3900-EXIT.
095800 3000-EXIT.
095900     EXIT.
096000
096100*        WALKS EVERY CALENDAR DATE FROM WS-CMD-START-DATE TO
096200*        WS-CMD-END-DATE INCLUSIVE, CALLING AVLCALC FOR EACH
096300*        ONE AND KEEPING THE LOWEST AVAILABILITY SEEN - THE
096400*        ANSWER TO "HOW MANY ROOMS ARE AVAILABLE FOR THE
096500*        WHOLE STAY" IS THE WORST SINGLE NIGHT, NOT AN
096600*        AVERAGE.
096700 3100-CALC-MIN-AVAIL.
096750*        WS-LOOP-DATE WALKS FROM WS-CMD-START-DATE THROUGH
096760*        WS-CMD-END-DATE, INCLUSIVE OF BOTH ENDS.
096800     MOVE WS-CMD-START-DATE TO WS-LOOP-DATE.
096900     MOVE "N" TO WS-RANGE-DONE-SW.
097000     PERFORM 3150-CALC-ONE-DAY THRU 3150-EXIT
097100         UNTIL WS-RANGE-DONE-SW = "Y".
097150*        THE ANSWER TO AN "AVAILABLE?" QUESTION FOR A MULTI-
097160*        NIGHT STAY IS THE WORST NIGHT IN THE RANGE, NOT THE
097170*        AVERAGE OR THE LAST NIGHT - A GUEST NEEDS THE ROOM
097180*        EVERY NIGHT OF THE STAY.
097200     MOVE WS-MIN-AVAIL TO WS-SNF-VALUE.
097300 3100-EXIT.
097400     EXIT.
097500
097600*        ONE NIGHT OF THE AVAILABILITY DATE RANGE: CALL
097700*        AVLCALC, FOLD THE RESULT INTO THE RUNNING MINIMUM,
097800*        AND EITHER STOP (END DATE REACHED) OR ADVANCE TO
097900*        THE NEXT CALENDAR DATE VIA DATENXT.
098000 3150-CALC-ONE-DAY.
098050*        AVLCALC RETURNS A SIGNED COUNT - NEGATIVE MEANS THE
098060*        HOTEL IS OVERBOOKED FOR THAT ROOM TYPE ON THAT NIGHT,
098070*        WHICH IS LEGITIMATE DATA AND FLOWS STRAIGHT THROUGH
098080*        THE MIN COMPARE BELOW LIKE ANY OTHER VALUE.
098100     CALL "AVLCALC" USING WS-CMD-HOTEL-ID, WS-CMD-ROOM-TYPE,
098200         WS-LOOP-DATE, WS-HOTEL-TOTAL-ROOMS, WS-BOOKING-COUNT,
098300         WS-BOOKING-TABLE, WS-DAY-AVAIL.
098350*        FIRST NIGHT PRIMES WS-MIN-AVAIL OUTRIGHT SINCE THERE
098360*        IS NOTHING YET TO COMPARE IT AGAINST.
098400     IF WS-LOOP-DATE = WS-CMD-START-DATE
098500         MOVE WS-DAY-AVAIL TO WS-MIN-AVAIL
098600     ELSE
098700         IF WS-DAY-AVAIL < WS-MIN-AVAIL
098800             MOVE WS-DAY-AVAIL TO WS-MIN-AVAIL.
099050*        STOP THE PERFORM AFTER THE END DATE'S NIGHT IS
099060*        SCORED - DATENXT IS ONLY CALLED WHEN THERE IS A
099070*        FURTHER NIGHT STILL TO CHECK.
099100     IF WS-LOOP-DATE = WS-CMD-END-DATE
099200         MOVE "Y" TO WS-RANGE-DONE-SW
099300     ELSE
099400         CALL "DATENXT" USING WS-LOOP-DATE, WS-NEXT-DATE
099500         MOVE WS-NEXT-DATE TO WS-LOOP-DATE.
099700 3150-EXIT.
099800     EXIT.
099900
100000*        FORMATS THE FINAL AVAILABILITY ANSWER LINE - HOTEL,
100100*        ROOM TYPE, THE ORIGINAL DATE-RANGE TEXT ECHOED BACK
100200*        VERBATIM, AND THE SIGNED AVAILABILITY COUNT
100300*        FORMATTED BY 8100-FORMAT-SIGNED-NUMBER.
100400 3900-FORMAT-AVAIL-RESP.
100450*        WS-SNF-VALUE WAS LOADED BY 3100-CALC-MIN-AVAIL BEFORE
100460*        THIS PARAGRAPH WAS EVER REACHED - FORMAT IT NOW, RIGHT
100470*        BEFORE IT GOES INTO THE STRING BELOW.
100500     PERFORM 8100-FORMAT-SIGNED-NUMBER THRU 8100-EXIT.
100600     MOVE SPACES TO WS-RESPONSE-LINE.
100650*        FIXED FOUR-FIELD LABEL FORMAT - HOTEL, ROOM TYPE, DATE
100660*        RANGE, COUNT - IN THAT ORDER EVERY TIME, SO RESERVATION
100670*        DESK STAFF CAN SCAN THE REPORT WITHOUT RE-READING LABELS.
100700     STRING "Hotel: " DELIMITED BY SIZE
100800            WS-CMD-HOTEL-ID DELIMITED BY SPACE
100900            ", Room Type: " DELIMITED BY SIZE
101000            WS-CMD-ROOM-TYPE DELIMITED BY SPACE
101100            ", Date Range: " DELIMITED BY SIZE
101200            WS-CMD-DATE-RANGE-TEXT DELIMITED BY SPACE
101300            ", Available Rooms: " DELIMITED BY SIZE
101400            WS-SNF-TEXT DELIMITED BY SPACE
101500         INTO WS-RESPONSE-LINE.
101600 3900-EXIT.
101700     EXIT.
101800
101900*--------------------------------------------------------------*
102000*    4000 SERIES - SEARCH COMMAND                                *
102100*--------------------------------------------------------------*
102200*        FULL PIPELINE FOR A SEARCH COMMAND: SPLIT ARGUMENTS,
102300*        FIND THE HOTEL AND ROOM TYPE, VALIDATE THE DAYS-
102400*        AHEAD ARGUMENT, SCAN THAT MANY DAYS FORWARD FROM
102500*        TODAY FOR AVAILABILITY, CONSOLIDATE THE RESULT INTO
102600*        CONTIGUOUS RANGES, THEN FORMAT THE ANSWER LINE.
102700 4000-PROCESS-SEARCH.
102800     MOVE "4000-PROCESS-SEARCH" TO PARA-NAME.
102810*        STEP 1 - SPLIT AND SHAPE-CHECK THE THREE ARGUMENTS.
102900     PERFORM 2320-SPLIT-SEARCH-ARGS THRU 2320-EXIT.
102910*        STEP 2 - LOOK UP THE HOTEL ID.
103000     IF WS-ERROR-MSG = SPACES
103100         PERFORM 5000-FIND-HOTEL THRU 5000-EXIT.
103210*        STEP 3 - LOOK UP THE ROOM TYPE WITHIN THAT HOTEL.
103300     IF WS-ERROR-MSG = SPACES
103400         PERFORM 5100-FIND-ROOM-TYPE THRU 5100-EXIT.
103510*        STEP 4 - RIGHT-JUSTIFY AND NUMERIC-VALIDATE THE
103520*        DAYS-AHEAD ARGUMENT, REJECTING ZERO PER HK-0608.
103600     IF WS-ERROR-MSG = SPACES
103700         PERFORM 5300-VALIDATE-DAYS-AHEAD THRU 5300-EXIT.
103810*        STEP 5 - SCAN FORWARD DAY BY DAY BUILDING THE RAW
103820*        AVAILABLE-DAYS TABLE.
103900     IF WS-ERROR-MSG = SPACES
104000         PERFORM 4100-BUILD-AVAIL-LIST THRU 4100-EXIT.
104110*        STEP 6 - MERGE ADJACENT EQUAL-AVAILABILITY DAYS INTO
104120*        CONTIGUOUS RANGES VIA CONSRNG.
104200     IF WS-ERROR-MSG = SPACES
104300         PERFORM 4200-CONSOLIDATE-RANGES THRU 4200-EXIT.
104410*        STEP 7 - FORMAT THE FINAL ANSWER LINE.
104500     IF WS-ERROR-MSG = SPACES
104600         PERFORM 4900-FORMAT-SEARCH-RESP THRU 4900-EXIT.
104800 4000-EXIT.
104900     EXIT.
105000
105100*        SCANS FORWARD FROM TODAY'S DATE FOR WS-CMD-DAYS-
105200*        AHEAD CALENDAR DAYS, BUILDING WS-DAY-TABLE ONE
105300*        AVAILABLE DAY AT A TIME - SEE 4150-CALC-ONE-SEARCH-
105400*        DAY FOR WHAT COUNTS AS "AVAILABLE".
105500 4100-BUILD-AVAIL-LIST.
105550*        THE SEARCH WINDOW ALWAYS STARTS FROM TODAY'S DATE,
105560*        NEVER FROM AN ARGUMENT - THE DAYS-AHEAD COUNT IS THE
105570*        ONLY DATE-RELATED ARGUMENT A SEARCH COMMAND TAKES.
105600     MOVE WS-TODAY-DATE TO WS-SEARCH-DATE.
105700     MOVE ZERO TO WS-DAY-TABLE-COUNT.
105750*        WS-DAYS-DONE IS A LOOP COUNTER ONLY, NOT A SUBSCRIPT -
105760*        WS-DAY-TABLE-COUNT IS THE SUBSCRIPT, AND THE TWO CAN
105770*        DIVERGE WHENEVER A DAY IS FULLY BOOKED AND SKIPPED.
105800     PERFORM 4150-CALC-ONE-SEARCH-DAY THRU 4150-EXIT
105900         VARYING WS-DAYS-DONE FROM 0 BY 1
106000         UNTIL WS-DAYS-DONE >= WS-CMD-DAYS-AHEAD.
106100 4100-EXIT.
106200     EXIT.
106300
106400*        ONE DAY OF THE SEARCH WINDOW: CALL AVLCALC FOR
106500*        WS-SEARCH-DATE, AND IF IT COMES BACK WITH MORE THAN
106600*        ZERO ROOMS AVAILABLE, ADD AN ENTRY TO WS-DAY-TABLE -
106700*        ZERO-AVAILABILITY DAYS ARE LEFT OUT ENTIRELY SO
106800*        CONSRNG ONLY EVER SEES DAYS WORTH REPORTING.
106900 4150-CALC-ONE-SEARCH-DAY.
106950*        SAME AVLCALC CALL AS 3150-CALC-ONE-DAY, BUT HERE
106960*        EVERY DAY IS ITS OWN SINGLE-NIGHT QUESTION RATHER
106970*        THAN PART OF A MULTI-NIGHT MINIMUM.
107000     CALL "AVLCALC" USING WS-CMD-HOTEL-ID, WS-CMD-ROOM-TYPE,
107100         WS-SEARCH-DATE, WS-HOTEL-TOTAL-ROOMS, WS-BOOKING-COUNT,
107200         WS-BOOKING-TABLE, WS-DAY-AVAIL.
107250*        WS-DAY-TABLE-COUNT ONLY ADVANCES ON A REPORTABLE DAY -
107260*        A FULLY-BOOKED OR OVERBOOKED DAY (ZERO OR NEGATIVE)
107270*        LEAVES NO TRACE IN THE TABLE AT ALL.
107300     IF WS-DAY-AVAIL > ZERO
107400         ADD 1 TO WS-DAY-TABLE-COUNT
107500         MOVE WS-SEARCH-DATE TO WS-DAY-DATE(WS-DAY-TABLE-COUNT)
107600         MOVE WS-DAY-AVAIL TO WS-DAY-AVAIL-AMT(WS-DAY-TABLE-COUNT).
107750*        ADVANCE THE CALENDAR REGARDLESS OF WHETHER TODAY WAS
107760*        REPORTABLE - THE VARYING CLAUSE IN 4100 COUNTS
107770*        CALENDAR DAYS ATTEMPTED, NOT DAYS FOUND AVAILABLE.
107800     CALL "DATENXT" USING WS-SEARCH-DATE, WS-NEXT-DATE.
107900     MOVE WS-NEXT-DATE TO WS-SEARCH-DATE.
108000 4150-EXIT.
108100     EXIT.
108200
108300*        HANDS THE RAW DAY-BY-DAY AVAILABILITY TABLE OFF TO
108400*        CONSRNG, WHICH MERGES ADJACENT DAYS OF EQUAL
108500*        AVAILABILITY INTO WS-RANGE-TABLE - ALL THE DATE-
108600*        ADJACENCY LOGIC LIVES IN CONSRNG, NOT HERE.
108700 4200-CONSOLIDATE-RANGES.
108750*        A ZERO WS-DAY-TABLE-COUNT (NO AVAILABLE DAYS AT ALL
108760*        IN THE WINDOW) IS A VALID INPUT TO CONSRNG - IT SIMPLY
108770*        RETURNS A ZERO WS-RANGE-TABLE-COUNT RIGHT BACK.
108800     CALL "CONSRNG" USING WS-DAY-TABLE-COUNT, WS-DAY-TABLE,
108900         WS-RANGE-TABLE-COUNT, WS-RANGE-TABLE.
109000 4200-EXIT.
109100     EXIT.
109200
109300*        FORMATS THE SEARCH ANSWER LINE AS A COMMA-SEPARATED
109400*        LIST OF "(START-END, COUNT)" RANGES - AN EMPTY
109500*        WS-RANGE-TABLE (NO AVAILABILITY IN THE WHOLE WINDOW)
109600*        PRODUCES A BLANK RESPONSE LINE, NOT AN ERROR.
109700 4900-FORMAT-SEARCH-RESP.
109750*        WS-RESP-POINTER DRIVES EVERY STRING ... WITH POINTER
109760*        CALL BELOW - IT MUST BE RESET TO 1 HERE SINCE IT IS
109770*        SHARED WORKING-STORAGE, NOT LOCAL TO THIS PARAGRAPH.
109800     MOVE SPACES TO WS-SEARCH-RESPONSE-LINE.
109900     MOVE 1 TO WS-RESP-POINTER.
109950*        A ZERO WS-RANGE-TABLE-COUNT IS NOT AN ERROR - IT MEANS
109960*        NO NIGHT IN THE WHOLE SEARCH WINDOW HAD ANY ROOMS
109970*        AVAILABLE, AND THE RESPONSE LINE IS LEFT BLANK.
110000     IF WS-RANGE-TABLE-COUNT > ZERO
110100         PERFORM 4950-APPEND-ONE-RANGE THRU 4950-EXIT
110200             VARYING WS-RANGE-IDX FROM 1 BY 1
110300             UNTIL WS-RANGE-IDX > WS-RANGE-TABLE-COUNT.
110500 4900-EXIT.
110600     EXIT.
110700
110800*        APPENDS ONE "(START-END, COUNT)" RANGE TO THE
110900*        GROWING SEARCH RESPONSE LINE, WITH A LEADING ", "
111000*        SEPARATOR ON EVERY RANGE AFTER THE FIRST.
111100 4950-APPEND-ONE-RANGE.
111150*        ONLY RANGES AFTER THE FIRST GET A LEADING COMMA-SPACE
111160*        SEPARATOR - OTHERWISE THE RESPONSE LINE WOULD START
111170*        WITH ", (..." INSTEAD OF "(...".
111200     IF WS-RANGE-IDX > 1
111300         STRING ", " DELIMITED BY SIZE
111400             INTO WS-SEARCH-RESPONSE-LINE
111500             WITH POINTER WS-RESP-POINTER.
111650*        REUSE THE SAME SIGNED-NUMBER FORMATTER THE
111660*        AVAILABILITY COMMAND USES, SO BOTH COMMAND SHAPES
111670*        RENDER A NEGATIVE (OVERBOOKED) COUNT IDENTICALLY.
111700     MOVE WS-RANGE-AVAIL-AMT(WS-RANGE-IDX) TO WS-SNF-VALUE.
111800     PERFORM 8100-FORMAT-SIGNED-NUMBER THRU 8100-EXIT.
111900     STRING "(" DELIMITED BY SIZE
112000            WS-RANGE-START(WS-RANGE-IDX) DELIMITED BY SIZE
112100            "-" DELIMITED BY SIZE
112200            WS-RANGE-END(WS-RANGE-IDX) DELIMITED BY SIZE
112300            ", " DELIMITED BY SIZE
112400            WS-SNF-TEXT DELIMITED BY SPACE
112500            ")" DELIMITED BY SIZE
112600         INTO WS-SEARCH-RESPONSE-LINE
112700         WITH POINTER WS-RESP-POINTER.
112800 4950-EXIT.
112900     EXIT.
113000
113100*--------------------------------------------------------------*
113200*    5000 SERIES - VALIDATION / LOOK-UP                         *
113300*--------------------------------------------------------------*
113400*        BOUNDED SEQUENTIAL SCAN OF WS-HOTEL-TABLE FOR THE
113500*        COMMAND'S HOTEL ID - NO SEARCH VERB, JUST A PERFORM
113600*        VARYING STOPPED EARLY ON A MATCH, THE SAME IDIOM
113700*        USED THROUGHOUT THIS PROGRAM'S TABLE LOOK-UPS.
113800 5000-FIND-HOTEL.
113810*        WS-HOTEL-COUNT NEVER REACHES THIS PARAGRAPH AT ZERO
113820*        IN PRACTICE - 1000-HOUSEKEEPING ABENDS THE RUN IF
113830*        HOTEL-FILE HAD NO RECORDS - BUT THE GUARD IS KEPT
113840*        FOR SAFETY ANYWAY.
113900     MOVE "N" TO WS-HOTEL-FOUND-SW.
114000     IF WS-HOTEL-COUNT > ZERO
114100         PERFORM 5010-CHECK-ONE-HOTEL THRU 5010-EXIT
114200             VARYING HT-IDX FROM 1 BY 1
114300             UNTIL HT-IDX > WS-HOTEL-COUNT
114400                 OR WS-HOTEL-FOUND-SW = "Y".
114550*        HT-IDX IS LEFT POINTING AT THE MATCHED ENTRY ON A
114560*        HIT - 5100-FIND-ROOM-TYPE RELIES ON THAT TO AVOID
114570*        RE-SCANNING FOR THE HOTEL A SECOND TIME.
114600     IF WS-HOTEL-FOUND-SW = "N"
114700         STRING "Hotel not found: " DELIMITED BY SIZE
114800                WS-CMD-HOTEL-ID DELIMITED BY SPACE
114900             INTO WS-ERROR-MSG.
115100 5000-EXIT.
115200     EXIT.
115300
115400*        ONE HOTEL-TABLE ENTRY COMPARED AGAINST THE COMMAND'S
115500*        HOTEL ID.
115600 5010-CHECK-ONE-HOTEL.
115650*        STRAIGHT EQUAL COMPARE, NO TRIMMING - BOTH SIDES ARE
115660*        ALREADY FIXED-WIDTH, SPACE-PADDED PIC X(20) FIELDS.
115700     IF HT-HOTEL-ID(HT-IDX) = WS-CMD-HOTEL-ID
115800         MOVE "Y" TO WS-HOTEL-FOUND-SW.
116000 5010-EXIT.
116100     EXIT.
116200
116300*        BOUNDED SEQUENTIAL SCAN OF THE MATCHED HOTEL'S
116400*        ROOM-TYPE ENTRIES FOR THE COMMAND'S ROOM TYPE -
116500*        LEAVES WS-HOTEL-TOTAL-ROOMS SET FOR THE REST OF
116600*        THE PIPELINE TO PASS TO AVLCALC.
116700 5100-FIND-ROOM-TYPE.
116800*        HT-IDX IS LEFT POINTING AT THE MATCHED HOTEL BY
116900*        5000-FIND-HOTEL'S PERFORM VARYING - STILL VALID HERE.
117000     MOVE "N" TO WS-ROOMTYPE-FOUND-SW.
117100     MOVE ZERO TO WS-HOTEL-TOTAL-ROOMS.
117200     IF HT-RMTYPE-COUNT(HT-IDX) > ZERO
117300         PERFORM 5110-CHECK-ONE-ROOMTYPE THRU 5110-EXIT
117400             VARYING HT-RT-IDX FROM 1 BY 1
117500             UNTIL HT-RT-IDX > HT-RMTYPE-COUNT(HT-IDX)
117600                 OR WS-ROOMTYPE-FOUND-SW = "Y".
117750*        A ROOM TYPE ON FILE WITH ZERO ROOMS IS TREATED THE
117760*        SAME AS A ROOM TYPE NOT FOUND AT ALL - THERE IS
117770*        NOTHING TO OFFER A GUEST EITHER WAY.
117800     IF WS-ROOMTYPE-FOUND-SW = "N" OR WS-HOTEL-TOTAL-ROOMS = ZERO
117900         STRING "Room type '" DELIMITED BY SIZE
118000                WS-CMD-ROOM-TYPE DELIMITED BY SPACE
118100                "' not found in hotel '" DELIMITED BY SIZE
118200                WS-CMD-HOTEL-ID DELIMITED BY SPACE
118300                "'" DELIMITED BY SIZE
118400             INTO WS-ERROR-MSG.
118600 5100-EXIT.
118700     EXIT.
118800
118900*        ONE ROOM-TYPE ENTRY OF THE MATCHED HOTEL COMPARED
119000*        AGAINST THE COMMAND'S ROOM TYPE - ON A MATCH, ALSO
119100*        CAPTURES THE TOTAL ROOM COUNT FOR THAT TYPE.
119200 5110-CHECK-ONE-ROOMTYPE.
119250*        HT-IDX STILL POINTS AT THE HOTEL MATCHED BY 5000-FIND-
119260*        HOTEL - ONLY HT-RT-IDX VARIES ACROSS THIS SCAN.
119300     IF HT-RT-CODE(HT-IDX, HT-RT-IDX) = WS-CMD-ROOM-TYPE
119400         MOVE "Y" TO WS-ROOMTYPE-FOUND-SW
119500         MOVE HT-RT-ROOMS(HT-IDX, HT-RT-IDX)
119600             TO WS-HOTEL-TOTAL-ROOMS.
119800 5110-EXIT.
119900     EXIT.
120000
120100*        DECIDES WHETHER THE DATE-RANGE ARGUMENT IS A SINGLE
120200*        DATE OR A DASH-SEPARATED SPAN BY COUNTING DASHES,
120300*        THEN DISPATCHES TO THE MATCHING VALIDATION
120400*        PARAGRAPH.
120500 5200-VALIDATE-DATE-RANGE.
120550*        DASH COUNT IS THE ONLY THING THAT DISTINGUISHES A
120560*        SINGLE-DATE ARGUMENT FROM A DATE-SPAN ARGUMENT AT THIS
120570*        POINT - NEITHER HALF HAS BEEN CALENDAR-VALIDATED YET.
120600     MOVE ZERO TO WS-DASH-COUNT.
120700     INSPECT WS-CMD-DATE-RANGE-TEXT TALLYING WS-DASH-COUNT
120800         FOR ALL "-".
120900     IF WS-DASH-COUNT = ZERO
121000         PERFORM 5210-VALIDATE-SINGLE-DATE THRU 5210-EXIT
121100     ELSE
121200         PERFORM 5220-VALIDATE-DATE-SPAN THRU 5220-EXIT.
121400 5200-EXIT.
121500     EXIT.
121600
121700*        A SINGLE-DATE AVAILABILITY REQUEST - VALIDATE THE
121800*        ONE DATE AND USE IT AS BOTH THE START AND END OF A
121900*        ONE-NIGHT RANGE.
122000 5210-VALIDATE-SINGLE-DATE.
122050*        A SINGLE DATE ARGUMENT MEANS "ARRIVING AND DEPARTING
122060*        THE SAME DAY" FOR AVAILABILITY PURPOSES - ONE NIGHT,
122070*        START AND END DATE IDENTICAL.
122100     MOVE WS-CMD-DATE-RANGE-TEXT TO WS-DR-PART1.
122200     PERFORM 5250-CHECK-ONE-DATE-PART THRU 5250-EXIT.
122300     IF WS-ERROR-MSG = SPACES
122400         MOVE WS-DR-DATE-NUM TO WS-CMD-START-DATE
122500         MOVE WS-DR-DATE-NUM TO WS-CMD-END-DATE.
122700 5210-EXIT.
122800     EXIT.
122900
123000*        A DASH-SEPARATED DATE SPAN - SPLITS INTO EXACTLY TWO
123100*        HALVES, VALIDATES EACH ONE IN TURN, AND CHECKS THE
123200*        END DATE IS NOT BEFORE THE START DATE.
123300 5220-VALIDATE-DATE-SPAN.
123310*        EXACTLY ONE DASH IS WHAT ROUTES A DATE-RANGE ARGUMENT
123320*        HERE FROM 5200 - BUT THE UNSTRING BELOW STILL NEEDS
123330*        ITS OWN TOKEN-COUNT CHECK IN CASE THE DASH SHOWED UP
123340*        AT THE VERY START OR END OF THE TOKEN RATHER THAN
123350*        BETWEEN TWO 8-DIGIT HALVES.
123400     MOVE ZERO TO WS-DR-TOKEN-COUNT.
123500     MOVE SPACES TO WS-DR-PART1, WS-DR-PART2.
123600     UNSTRING WS-CMD-DATE-RANGE-TEXT DELIMITED BY "-"
123700         INTO WS-DR-PART1, WS-DR-PART2
123800         TALLYING IN WS-DR-TOKEN-COUNT
123900     END-UNSTRING.
124000     IF WS-DR-TOKEN-COUNT NOT = 2
124100         STRING "Invalid date range format. Expected "
124200                "'YYYYMMDD-YYYYMMDD'" DELIMITED BY SIZE
124300             INTO WS-ERROR-MSG
124400     ELSE
124410*                VALIDATE THE START HALF FIRST - 5250 LEAVES
124420*                ITS RESULT IN WS-DR-DATE-NUM, WHICH MUST BE
124430*                CAPTURED INTO WS-CMD-START-DATE BEFORE
124440*                WS-DR-PART1 IS OVERWRITTEN WITH THE END HALF
124450*                FOR THE SECOND CALL BELOW.
124500         PERFORM 5250-CHECK-ONE-DATE-PART THRU 5250-EXIT
124600         IF WS-ERROR-MSG = SPACES
124700             MOVE WS-DR-DATE-NUM TO WS-CMD-START-DATE
124800             MOVE WS-DR-PART2 TO WS-DR-PART1
124900             PERFORM 5250-CHECK-ONE-DATE-PART THRU 5250-EXIT
125000             IF WS-ERROR-MSG = SPACES
125100                 MOVE WS-DR-DATE-NUM TO WS-CMD-END-DATE
125110*                                BOTH HALVES ARE INDIVIDUALLY
125120*                                VALID CALENDAR DATES AT THIS
125130*                                POINT - THE ONLY REMAINING
125140*                                CHECK IS THAT THEY ARE IN THE
125150*                                RIGHT ORDER.
125200                 IF WS-CMD-END-DATE < WS-CMD-START-DATE
125300                     STRING "End date cannot be before "
125400                            "start date" DELIMITED BY SIZE
125500                         INTO WS-ERROR-MSG.
126000 5220-EXIT.
126100     EXIT.
126200
126300*        VALIDATES ONE YYYYMMDD DATE PART - MUST BE NUMERIC
126400*        AND NOT BLANK, AND MUST PASS DATEVAL'S CALENDAR
126500*        CHECK (REAL MONTH, REAL DAY-OF-MONTH INCLUDING LEAP
126600*        YEARS).
126700 5250-CHECK-ONE-DATE-PART.
126750*        NUMERIC-AND-NOT-BLANK IS CHECKED HERE, BEFORE DATEVAL
126760*        IS EVER CALLED - DATEVAL ASSUMES ITS INPUT IS ALREADY
126770*        A VALID NUMERIC PICTURE AND DOES NOT RE-CHECK IT.
126800     MOVE ZERO TO WS-DR-DATE-NUM.
126900     IF WS-DR-PART1 NOT NUMERIC OR WS-DR-PART1 = SPACES
127000         STRING "Invalid date format. Expected YYYYMMDD"
127100             DELIMITED BY SIZE INTO WS-ERROR-MSG
127200     ELSE
127300         MOVE WS-DR-PART1 TO WS-DR-DATE-NUM
127400         CALL "DATEVAL" USING WS-DR-DATE-NUM, WS-DATEVAL-RC
127500         IF WS-DATEVAL-RC NOT = ZERO
127600             STRING "Invalid date format. Expected YYYYMMDD"
127700                 DELIMITED BY SIZE INTO WS-ERROR-MSG.
128000 5250-EXIT.
128100     EXIT.
128200
128300*        VALIDATES THE DAYS-AHEAD ARGUMENT FOR A SEARCH
128400*        COMMAND - RIGHT-JUSTIFIES THE DIGITS, CHECKS THEY
128500*        ARE NUMERIC, AND REJECTS ZERO (SEE HK-0608 ABOVE).
129000 5300-VALIDATE-DAYS-AHEAD.
129100*        WS-CMD-ARG2 COMES OUT OF UNSTRING LEFT-JUSTIFIED
129200*        ("5" FOLLOWED BY SPACES) - RIGHT-JUSTIFY THE DIGITS
129300*        INTO WS-CMD-DAYS-AHEAD-TEXT BEFORE THE NUMERIC TEST
129400*        OR A ONE-DIGIT VALUE WOULD FAIL IT EVERY TIME.
129500     MOVE ZERO TO WS-CMD-ARG2-SPACE-COUNT.
129600     INSPECT WS-CMD-ARG2 TALLYING WS-CMD-ARG2-SPACE-COUNT
129700         FOR ALL SPACE.
129750*        TALLYING FOR ALL SPACE COUNTS EVERY SPACE IN THE 20-BYTE
129760*        FIELD, NOT JUST TRAILING ONES - FINE HERE SINCE 2350-
129770*        TRIM-ARGS HAS ALREADY SHIFTED OUT ANY LEADING SPACE.
129800     COMPUTE WS-CMD-ARG2-LEN = 20 - WS-CMD-ARG2-SPACE-COUNT.
129850*                A LENGTH OF ZERO MEANS AN ALL-BLANK TOKEN; OVER
129860*                5 MEANS MORE DIGITS THAN WS-CMD-DAYS-AHEAD-TEXT
129870*                CAN HOLD - EITHER WAY IT IS A FORMAT ERROR.
129900     IF WS-CMD-ARG2-LEN = ZERO OR WS-CMD-ARG2-LEN > 5
130000         STRING "Invalid command format" DELIMITED BY SIZE
130100             INTO WS-ERROR-MSG
130200     ELSE
130250*                ZERO-FILL FIRST SO THE RIGHT-JUSTIFY MOVE BELOW
130260*                LEAVES ZEROS IN FRONT OF THE DIGITS RATHER THAN
130270*                LEFTOVER SPACES OR GARBAGE FROM A PRIOR COMMAND.
130300         MOVE ZEROS TO WS-CMD-DAYS-AHEAD-TEXT
130400         COMPUTE WS-DA-JUST-START = 6 - WS-CMD-ARG2-LEN
130500         MOVE WS-CMD-ARG2(1:WS-CMD-ARG2-LEN)
130600             TO WS-CMD-DAYS-AHEAD-TEXT(WS-DA-JUST-START:
130700                 WS-CMD-ARG2-LEN)
130800         IF WS-CMD-DAYS-AHEAD-TEXT NOT NUMERIC
130900             STRING "Invalid command format" DELIMITED BY SIZE
131000                 INTO WS-ERROR-MSG
131100         ELSE
131200             MOVE WS-CMD-DAYS-AHEAD-NUM TO WS-CMD-DAYS-AHEAD
131300             IF WS-CMD-DAYS-AHEAD = ZERO
131400                 STRING "Days ahead must be positive"
131500                     DELIMITED BY SIZE INTO WS-ERROR-MSG.
131900 5300-EXIT.
132000     EXIT.
132100
132200*--------------------------------------------------------------*
132300*    5400/5500 - COMMAND SHAPE CHECKS (CommandProcessor)        *
132400*    RUN FROM 2310/2320 BEFORE ANY HOTEL/ROOM-TYPE LOOK-UP -    *
132500*    A DATE RANGE OR DAYS-AHEAD ARGUMENT THAT DOES NOT EVEN     *
132600*    LOOK LIKE A DATE/NUMBER MUST FAIL AS A FORMAT ERROR, NOT   *
132700*    GET AS FAR AS "HOTEL NOT FOUND".  SEE HK-0650 ABOVE.       *
132800*--------------------------------------------------------------*
132900*        CHECKS EVERY CHARACTER OF THE DATE-RANGE TOKEN IS
133000*        EITHER A SPACE OR A DIGIT OR DASH - CATCHES LETTERS OR
133100*        OTHER PUNCTUATION BEFORE 5200 EVEN TRIES TO PARSE IT.
133300 5400-VALIDATE-DATERANGE-SHAPE.
133350*        FIXED 20-CHARACTER SCAN REGARDLESS OF THE TOKEN'S
133360*        ACTUAL TRIMMED LENGTH - WS-CHECK-TEXT IS SPACE-FILLED
133370*        BEYOND THE TOKEN, AND SPACE IS EXPLICITLY ALLOWED BY
133380*        5410-CHECK-ONE-DR-CHAR BELOW.
133400     MOVE WS-CMD-DATE-RANGE-TEXT TO WS-CHECK-TEXT.
133500     MOVE "Y" TO WS-SHAPE-OK-SW.
133600     PERFORM 5410-CHECK-ONE-DR-CHAR THRU 5410-EXIT
133700         VARYING WS-CHAR-IDX FROM 1 BY 1
133800         UNTIL WS-CHAR-IDX > 20.
133900 5400-EXIT.
134000     EXIT.
134100
134200*        ONE CHARACTER OF THE DATE-RANGE TOKEN TESTED FOR THE
134300*        DIGITS-OR-DASH SHAPE A DATE-RANGE TOKEN IS ALLOWED.
134400 5410-CHECK-ONE-DR-CHAR.
134450*        ONCE SET TO "N" THE SWITCH IS NEVER SET BACK TO "Y" -
134460*        ONE BAD CHARACTER ANYWHERE IN THE TOKEN FAILS THE
134470*        WHOLE SHAPE CHECK, NO MATTER WHAT FOLLOWS IT.
134500     IF WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT = SPACE
134600             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT NUMERIC
134650             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT = "-"
134700         MOVE "N" TO WS-SHAPE-OK-SW.
134900 5410-EXIT.
135000     EXIT.
135100
135200*        CHECKS EVERY CHARACTER OF THE RAW DAYS-AHEAD TOKEN
135300*        IS EITHER A SPACE OR A DIGIT - CATCHES LETTERS OR
135400*        PUNCTUATION BEFORE 5300 EVEN TRIES TO RIGHT-JUSTIFY
135500*        AND NUMERIC-TEST IT.
135600 5500-VALIDATE-DAYSAHEAD-SHAPE.
135700*        CHECKED AGAINST THE RAW (UNTRIMMED-OF-PUNCTUATION) ARG2
135800*        TOKEN, NOT WS-CMD-DAYS-AHEAD-TEXT - THAT FIELD ISN'T
135900*        BUILT UNTIL 5300-VALIDATE-DAYS-AHEAD RUNS, LATER.
135950*        SAME FIXED 20-CHARACTER SCAN AS 5400 ABOVE, BUT DIGITS
135960*        ONLY - NO DASH, SINCE A DAYS-AHEAD COUNT IS NEVER
135970*        SIGNED.
136000     MOVE WS-CMD-ARG2 TO WS-CHECK-TEXT.
136100     MOVE "Y" TO WS-SHAPE-OK-SW.
136200     PERFORM 5510-CHECK-ONE-DA-CHAR THRU 5510-EXIT
136300         VARYING WS-CHAR-IDX FROM 1 BY 1
136400         UNTIL WS-CHAR-IDX > 20.
136500 5500-EXIT.
136600     EXIT.
136700
136800*        ONE CHARACTER OF THE DAYS-AHEAD TOKEN TESTED FOR THE
136900*        DIGITS-ONLY SHAPE A DAYS-AHEAD TOKEN IS ALLOWED.
137000 5510-CHECK-ONE-DA-CHAR.
137050*        ONCE SET TO "N" THE SWITCH IS NEVER SET BACK TO "Y" -
137060*        ONE BAD CHARACTER ANYWHERE IN THE TOKEN FAILS THE
137070*        WHOLE SHAPE CHECK, NO MATTER WHAT FOLLOWS IT.
137100     IF WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT = SPACE
137200             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT NUMERIC
137300         MOVE "N" TO WS-SHAPE-OK-SW.
137500 5510-EXIT.
137600     EXIT.
137700
137800*--------------------------------------------------------------*
137900*    5050 - WORD-CHARACTER SHAPE CHECK (HOTEL ID / ROOM TYPE)   *
138000*--------------------------------------------------------------*
138100 5050-VALIDATE-WORD-CHARS.
138200*        EVERY NON-SPACE CHARACTER OF THE TRIMMED TOKEN MUST BE
138300*        ALPHANUMERIC OR UNDERSCORE - HOTELID/ROOMTYPE SHAPE.
138350*        CALLED TWICE FROM 2360-CHECK-ID-AND-TYPE, ONCE FOR THE
138360*        HOTEL ID AND ONCE FOR THE ROOM TYPE - WS-CHECK-TEXT IS
138370*        LOADED BY THE CALLER BEFORE EACH PERFORM.
138400     MOVE "Y" TO WS-WORDCHARS-OK-SW.
138500     PERFORM 5060-CHECK-ONE-CHAR THRU 5060-EXIT
138600         VARYING WS-CHAR-IDX FROM 1 BY 1
138700         UNTIL WS-CHAR-IDX > 20.
138800 5050-EXIT.
138900     EXIT.
139000
139100*        ONE CHARACTER OF THE HOTEL-ID/ROOM-TYPE TOKEN TESTED
139200*        FOR THE LETTER/DIGIT/UNDERSCORE SHAPE A WORD IS ALLOWED.
139300 5060-CHECK-ONE-CHAR.
139350*        LETTERS, DIGITS AND UNDERSCORE ARE THE ONLY CHARACTERS
139360*        ALLOWED - A HOTEL ID OR ROOM TYPE WITH A HYPHEN OR
139370*        OTHER PUNCTUATION IN IT FAILS HERE.
139400     IF WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT = SPACE
139500             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT NUMERIC
139550             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT ALPHABETIC-UPPER
139600             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT ALPHABETIC-LOWER
139650             AND WS-CHECK-TEXT(WS-CHAR-IDX:1) NOT = "_"
139700         MOVE "N" TO WS-WORDCHARS-OK-SW.
139800 5060-EXIT.
139900     EXIT.
140000
140100*--------------------------------------------------------------*
140200*    8100 - SIGNED-NUMBER-TO-TEXT FORMATTER (RESPONSEFORMATTER) *
140300*--------------------------------------------------------------*
140400*        TURNS A SIGNED COMP-3 AVAILABILITY COUNT INTO A
140500*        COMPACT, LEFT-JUSTIFIED TEXT FIELD WITH NO EMBEDDED
140600*        LEADING SPACES - "-3" OR "42", NOT "   -3" OR "   42" -
140700*        SO IT DROPS CLEANLY INTO THE STRING ... DELIMITED BY
140800*        SPACE CALLS THAT BUILD THE RESPONSE LINES.
140900 8100-FORMAT-SIGNED-NUMBER.
141000     MOVE SPACES TO WS-SNF-TEXT.
141050*        WORK IN ABSOLUTE VALUE - THE SIGN IS RE-ATTACHED AS A
141060*        LITERAL "-" CHARACTER FARTHER DOWN, NOT CARRIED THROUGH
141070*        THE EDIT PICTURE.
141100     IF WS-SNF-VALUE < 0
141200         COMPUTE WS-SNF-ABS = 0 - WS-SNF-VALUE
141300     ELSE
141400         MOVE WS-SNF-VALUE TO WS-SNF-ABS.
141600     MOVE WS-SNF-ABS TO WS-SNF-EDIT.
141650*        WS-SNF-EDIT IS A ZZZZ9 PICTURE - COUNTING ITS LEADING
141660*        SPACES TELLS US HOW MANY SIGNIFICANT DIGITS THERE ARE
141670*        SO THEY CAN BE SLICED OUT LEFT-JUSTIFIED BELOW.
141700     MOVE ZERO TO WS-SNF-LEADING-SPACES.
141800     INSPECT WS-SNF-EDIT TALLYING WS-SNF-LEADING-SPACES
141900         FOR LEADING SPACE.
142000     COMPUTE WS-SNF-START-POS = WS-SNF-LEADING-SPACES + 1.
142100     COMPUTE WS-SNF-DIGIT-LEN = 5 - WS-SNF-LEADING-SPACES.
142150*        RE-ATTACH THE SIGN ONLY NOW, AS A LITERAL, SO A
142160*        NEGATIVE VALUE NEVER CARRIES A LEADING SPACE OF ITS OWN.
142200     IF WS-SNF-VALUE < 0
142300         STRING "-" DELIMITED BY SIZE
142400                WS-SNF-EDIT(WS-SNF-START-POS:WS-SNF-DIGIT-LEN)
142500                    DELIMITED BY SIZE
142600             INTO WS-SNF-TEXT
142700     ELSE
142800         MOVE WS-SNF-EDIT(WS-SNF-START-POS:WS-SNF-DIGIT-LEN)
142900             TO WS-SNF-TEXT.
143100 8100-EXIT.
143200     EXIT.
143300
143400*--------------------------------------------------------------*
143500*    9900 - END OF JOB                                         *
143600*--------------------------------------------------------------*
143700*        CLOSES ALL FOUR FILES AND DISPLAYS THE RUN'S COMMAND
143800*        COUNTS TO SYSOUT FOR THE OPERATOR'S RUN LOG - NORMAL
143900*        END OF JOB, RETURN-CODE ZERO.
144000 9900-CLEANUP.
144050*        CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN
144060*        1000-HOUSEKEEPING - NO PARTICULAR REQUIREMENT ON
144070*        THIS SHOP'S COMPILER, JUST HOUSE HABIT.
144100     CLOSE HOTEL-FILE, BOOKING-FILE, COMMAND-FILE, REPORT-FILE.
144150*        COMMANDS-READ INCLUDES THE FINAL BLANK SENTINEL
144160*        RECORD, SO IT WILL ALWAYS BE EXACTLY ONE MORE THAN
144170*        COMMANDS-OK PLUS COMMANDS-FAILED WHEN THE RUN ENDS
144180*        VIA THE SENTINEL RATHER THAN PHYSICAL COMMAND-FILE
144190*        END OF FILE.
144200     DISPLAY "HOTAVAIL NORMAL END OF JOB".
144220*        THREE DISPLAY LINES, ONE COUNTER EACH - THE SAME RUN-LOG
144240*        SHAPE THIS SHOP USES ON ITS OTHER BATCH QUERY JOBS, SO
144260*        THE OPERATOR DOES NOT HAVE TO LEARN A NEW LAYOUT HERE.
144300     DISPLAY "COMMANDS READ    = " COMMANDS-READ.
144400     DISPLAY "COMMANDS OK      = " COMMANDS-OK.
144500     DISPLAY "COMMANDS FAILED  = " COMMANDS-FAILED.
144600 9900-EXIT.
144700     EXIT.
